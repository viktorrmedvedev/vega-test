000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      OMECINS.cpy                                             *
000131*      (C) Copyright VegaTest Securities 2004. All Rights      *
000132*      Reserved.                                               *
000133*                                                               *
000134* Element of the VegaTest order matching batch engine          *
000135*               @BANNER_END@                                   *
000136*                                                              *
000137*--------------------------------------------------------------*
000138*
000139* The interface to OMET02, the financial instrument master
000140* file service, is described in a copy book in order to
000150* ensure consistency between OMET01 and OMET02 - both COPY
000160* this same layout rather than each keeping its own version
000170* of the fields.
000180*
000200     05  CA-INS-VERSION               PIC X(01).
000210         88  CA-INS-CORRECT-VERSION       VALUE '1'.
000220*
000230* CA-INS-FUNCTION tells OMET02 which service is wanted -
000240* INIT loads the instrument master table from the definition
000250* file and the symbol mapping table at start of run, GET is a
000260* keyed lookup, PUT is a validate-then-insert-or-overwrite.
000270*
000280     05  CA-INS-FUNCTION              PIC X(01).
000290         88  CA-INS-REQ-INIT              VALUE 'I'.
000300         88  CA-INS-REQ-GET               VALUE 'G'.
000310         88  CA-INS-REQ-PUT               VALUE 'P'.
000320     05  CA-INS-STATUS                PIC X(01).
000330         88  CA-INS-NO-ERROR              VALUE 'N'.
000340         88  CA-INS-NOT-FOUND             VALUE 'F'.
000350         88  CA-INS-VALIDATION-ERROR      VALUE 'E'.
000360     05  CA-INS-REASON                PIC X(50).
000370*
000380* The instrument itself, passed in on a PUT, returned on a
000390* GET, and echoed back (with FI-ID only meaningful) on a
000400* failed validation.
000410*
000420     05  CA-INS-INSTRUMENT.
000430         10  CA-INS-FI-ID             PIC X(20).
000440         10  CA-INS-FI-SYMBOL         PIC X(12).
000450         10  CA-INS-FI-PRICE          PIC S9(9)V9(2).
000460         10  CA-INS-FI-TYPE           PIC X(01).
000470             88  CA-INS-FI-IS-SIMPLE      VALUE 'S'.
000480             88  CA-INS-FI-IS-COMPOSITE   VALUE 'C'.
000490         10  CA-INS-FI-CHILD-COUNT    PIC 9(02).
000500         10  FILLER                   PIC X(05).
000510         10  CA-INS-FI-CHILD-IDS OCCURS 20 TIMES
000520                                      PIC X(20).
000530     05  FILLER                       PIC X(10).
