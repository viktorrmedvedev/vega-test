000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      OMEWERR.cpy                                             *
000131*      (C) Copyright VegaTest Securities 2004. All Rights      *
000132*      Reserved.                                               *
000133*                                                               *
000134* Element of the VegaTest order matching batch engine          *
000135*               @BANNER_END@                                  *
000136*                                                              *
000137*--------------------------------------------------------------*
000138*
000139* The interface used to hand a rejected order and the reason
000140* it was rejected off to the REJECTS writer (OMET03) is kept
000141* in a copy book, so that every validation paragraph in OMET01
000142* fills it out the same way before the N-WRITE-REJECT LINK.
000143*
000144*      AMENDMENT HISTORY
000145*
000146*      DATE         AUTHOR          DESCRIPTION
000147*
000148*      891117       KLM             INITIAL VERSION (CR 4471).
000149*      030227       PDQ             WS-ERRH-SEVERITY ADDED SO
000150*                                   N-WRITE-REJECT COULD TELL
000151*                                   A HARD REJECT FROM A
000152*                                   WARNING WITHOUT A SECOND
000153*                                   PARAMETER (CR 5402).
000154*
000155     05  WS-ERRH-ORDER-ID             PIC X(20) VALUE SPACES.
000156     05  WS-ERRH-REASON               PIC X(50) VALUE SPACES.
000157     05  WS-ERRH-PARAGRAPH            PIC X(12) VALUE SPACES.
000158*
000159*    WS-ERRH-SEVERITY LETS THE CALLING PARAGRAPH SAY WHETHER
000160*    THE ORDER WAS REFUSED OUTRIGHT OR MERELY FLAGGED. EVERY
000161*    VALIDATION PARAGRAPH IN OMET01 TODAY SETS HARD - THERE
000162*    IS NO WARNING-ONLY PATH YET.
000163*
000164     05  WS-ERRH-SEVERITY             PIC X(01) VALUE 'H'.
000165         88  WS-ERRH-SEVERITY-HARD        VALUE 'H'.
000166         88  WS-ERRH-SEVERITY-WARNING     VALUE 'W'.
000167     05  FILLER                       PIC X(07) VALUE SPACES.
