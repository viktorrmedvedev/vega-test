000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      OMEWIDX.cpy                                             *
000131*      (C) Copyright VegaTest Securities 2004. All Rights      *
000132*      Reserved.                                               *
000133*                                                               *
000134* Element of the VegaTest order matching batch engine          *
000135*               @BANNER_END@                                  *
000136*                                                              *
000137*--------------------------------------------------------------*
000138*
000139* The description of the order index entry is placed in a copy
000140* book as a matter of convenience. It is only used in the main
000141* matching engine (OMET01) but could, theoretically, be used by
000150* some other program in the suite.
000160*
000170* The order id is the Primary Record Identifier. It is how
000180* B-ADD-ORDER detects a DUPLICATE-ENTRY condition, and how
000190* M-CANCEL-ORDER finds an order without scanning every queue.
000200*
000210*      AMENDMENT HISTORY
000220*
000230*      DATE         AUTHOR          DESCRIPTION
000240*
000250*      891117       KLM             INITIAL VERSION (CR 4471).
000260*      030227       PDQ             WS-ORDX-ENTRY-SEQ ADDED SO
000270*                                   THE CANCEL-BY-ID FIX (CR
000280*                                   5402) COULD REPORT WHICH
000290*                                   RUN-ORDER-COUNT AN ENTRY
000300*                                   WAS ADMITTED UNDER.
000310*
000320     10  WS-ORDX-ORDER-ID             PIC X(20) VALUE SPACES.
000330*
000340* WS-ORDX-FI-ID and WS-ORDX-SIDE say which instrument's queue,
000350* and which side of it, the order is currently resting on, so
000360* that the cleanup routine and M-CANCEL-ORDER only ever have to
000370* scan one (short) queue instead of every instrument on file.
000380*
000390     10  WS-ORDX-FI-ID                PIC X(20) VALUE SPACES.
000400     10  WS-ORDX-SIDE                 PIC X(01) VALUE SPACES.
000410         88  WS-ORDX-SIDE-BUY             VALUE 'B'.
000420         88  WS-ORDX-SIDE-SELL            VALUE 'S'.
000430*
000440* WS-ORDX-STATUS tracks whether the entry is still resting on
000450* the book, was fully filled, or was cancelled. M-CANCEL-ORDER
000460* and K-CLEAN-UP-ORDER both set this byte before removing the
000470* slot from WS-ORDER-INDEX-TABLE.
000480*
000490     10  WS-ORDX-STATUS               PIC X(01) VALUE SPACES.
000500         88  WS-ORDX-STATUS-RESTING       VALUE 'R'.
000510         88  WS-ORDX-STATUS-FILLED        VALUE 'F'.
000520         88  WS-ORDX-STATUS-CANCELLED     VALUE 'X'.
000530*
000540* WS-ORDX-ENTRY-SEQ is the WS-RUN-ORDER-COUNT value the order
000550* carried when it was admitted, kept here purely so a run-to-
000560* date dump of the index can be matched back to the input
000570* ORDERS line that created the entry (CR 5402).
000580*
000590     10  WS-ORDX-ENTRY-SEQ            PIC 9(07) VALUE ZERO.
000600     10  FILLER                       PIC X(06) VALUE SPACES.
