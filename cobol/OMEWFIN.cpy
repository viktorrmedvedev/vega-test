000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      OMEWFIN.cpy                                             *
000131*      (C) Copyright VegaTest Securities 2004. All Rights      *
000132*      Reserved.                                               *
000133*                                                               *
000134* Element of the VegaTest order matching batch engine          *
000135*               @BANNER_END@                                  *
000136*                                                              *
000137*--------------------------------------------------------------*
000138*
000139* FINANCIAL-INSTRUMENT-RECORD - the layout of one line of the
000140* FI-DEFINITION-FILE used to seed the instrument master table
000141* at start of run. A simple instrument carries FI-CHILD-COUNT
000142* of zero; a composite instrument's children are listed in
000143* FI-CHILD-IDS, and must themselves be simple instruments.
000144*
000145*      AMENDMENT HISTORY
000146*
000147*      DATE         AUTHOR          DESCRIPTION
000148*
000149*      871009       RD              INITIAL VERSION.
000150*      930715       KLM             FI-EXCHANGE-CODE AND
000151*                                   FI-LISTING-DATE ADDED FOR
000152*                                   THE MULTI-EXCHANGE LISTING
000153*                                   PROJECT (CR 3902).
000154*      991103       TJH             Y2K: FI-LISTING-DATE
000155*                                   WIDENED FROM PIC 9(06)
000156*                                   (YYMMDD) TO PIC 9(08)
000157*                                   (CCYYMMDD).
000158*      040226       SLC             FI-TICK-SIZE AND
000159*                                   FI-LOT-SIZE ADDED. NEITHER
000160*                                   IS YET READ BY OMET02 -
000161*                                   CARRIED ON THE MASTER FOR
000162*                                   THE PRICE/LOT VALIDATION
000163*                                   PROJECT (CR 6188).
000164*
000170     05  FI-ID                        PIC X(20).
000180     05  FI-SYMBOL                    PIC X(12).
000190     05  FI-EXCHANGE-CODE             PIC X(04) VALUE SPACES.
000200*
000210*    FI-LISTING-DATE-X BREAKS FI-LISTING-DATE INTO CENTURY,
000220*    YEAR, MONTH AND DAY FOR ANY REPORT THAT NEEDS THE PARTS
000230*    SEPARATELY RATHER THAN THE PACKED CCYYMMDD FORM.
000240*
000250     05  FI-LISTING-DATE              PIC 9(08) VALUE ZERO.
000260     05  FI-LISTING-DATE-X REDEFINES FI-LISTING-DATE.
000270         10  FI-LISTING-CC            PIC 9(02).
000280         10  FI-LISTING-YY            PIC 9(02).
000290         10  FI-LISTING-MM            PIC 9(02).
000300         10  FI-LISTING-DD            PIC 9(02).
000310     05  FI-PRICE                     PIC S9(9)V9(2).
000320     05  FI-TYPE                      PIC X(01).
000330         88  FI-IS-SIMPLE                 VALUE 'S'.
000340         88  FI-IS-COMPOSITE              VALUE 'C'.
000350*
000360*    FI-TICK-SIZE AND FI-LOT-SIZE ARE CR 6188 FIELDS. NEITHER
000370*    IS YET TESTED BY A-VALIDATE-ORDER OR A-VALIDATE-
000380*    INSTRUMENT - EVERY ORDER ON THE BOOK TODAY TRADES IN
000390*    WHOLE UNITS AT ANY PRICE THE DESK NAMES.
000400*
000410     05  FI-TICK-SIZE                 PIC S9(5)V9(4) VALUE ZERO.
000420     05  FI-LOT-SIZE                  PIC S9(9) VALUE ZERO.
000430*
000440*    FI-STATUS GOVERNS WHETHER THE INSTRUMENT IS CURRENTLY
000450*    TRADEABLE. OMET02 DOES NOT YET TEST THIS BYTE WHEN A
000460*    NEW ORDER NAMES THE INSTRUMENT - EVERY ROW LOADED FROM
000470*    THE DEFINITION FILE TODAY IS ACTIVE.
000480*
000490     05  FI-STATUS                    PIC X(01) VALUE 'A'.
000500         88  FI-STATUS-ACTIVE             VALUE 'A'.
000510         88  FI-STATUS-SUSPENDED          VALUE 'S'.
000520         88  FI-STATUS-DELISTED           VALUE 'D'.
000530     05  FI-CHILD-COUNT                PIC 9(02).
000540     05  FILLER                        PIC X(05) VALUE SPACES.
000550     05  FI-CHILD-IDS OCCURS 0 TO 20 TIMES
000560                  DEPENDING ON FI-CHILD-COUNT
000570                  INDEXED BY FI-CHILD-IX
000580                                       PIC X(20).
