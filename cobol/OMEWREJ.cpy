000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      OMEWREJ.cpy                                             *
000131*      (C) Copyright VegaTest Securities 2004. All Rights      *
000132*      Reserved.                                               *
000133*                                                               *
000134* Element of the VegaTest order matching batch engine          *
000135*               @BANNER_END@                                  *
000136*                                                              *
000137*--------------------------------------------------------------*
000138*
000139* REJECT-RECORD - one line of the REJECTS file, written for
000140* every order OMET01's B-ADD-ORDER refused to admit, carrying
000141* the order id (where known) and the reason it was refused.
000142*
000143*      AMENDMENT HISTORY
000144*
000145*      DATE         AUTHOR          DESCRIPTION
000146*
000147*      891117       KLM             INITIAL VERSION (CR 4471).
000148*      030227       PDQ             REJ-SEVERITY AND REJ-RUN-
000149*                                   SEQ ADDED SO THE OPERATIONS
000150*                                   DESK COULD TELL, FROM THE
000151*                                   REJECTS FILE ALONE, WHICH
000152*                                   INPUT LINE A REJECT CAME
000153*                                   FROM (CR 5402).
000154*
000160 01  REJECT-RECORD.
000170     05  REJ-ORDER-ID                 PIC X(20).
000180     05  REJ-REASON                   PIC X(50).
000190*
000200*    REJ-SEVERITY MIRRORS WS-ERRH-SEVERITY IN OMEWERR - SEE
000210*    THAT COPY BOOK. EVERY ROW WRITTEN TODAY IS HARD.
000220*
000230     05  REJ-SEVERITY                 PIC X(01) VALUE 'H'.
000240         88  REJ-SEVERITY-HARD            VALUE 'H'.
000250         88  REJ-SEVERITY-WARNING         VALUE 'W'.
000260*
000270*    REJ-RUN-SEQ IS THE WS-RUN-ORDER-COUNT VALUE THE REJECTED
000280*    LINE CARRIED, SO OPERATIONS CAN MATCH A REJECT BACK TO
000290*    THE NTH LINE OF THE ORDERS FILE WITHOUT COUNTING BY HAND
000300*    (CR 5402).
000310*
000320     05  REJ-RUN-SEQ                  PIC 9(07) VALUE ZERO.
000330     05  FILLER                       PIC X(02) VALUE SPACES.
