000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      OMECOUT.cpy                                             *
000131*      (C) Copyright VegaTest Securities 2004. All Rights      *
000132*      Reserved.                                               *
000133*                                                               *
000134* Element of the VegaTest order matching batch engine          *
000135*               @BANNER_END@                                   *
000136*                                                              *
000137*--------------------------------------------------------------*
000138*
000139* The interface to OMET03, the TRADES/REJECTS writer, is kept
000140* in a copy book so that OMET01 and OMET03 never disagree on
000150* its layout - one program builds the area, the other only
000160* ever reads it.
000170*
000190     05  CA-OUT-FUNCTION              PIC X(01).
000195         88  CA-OUT-REQ-OPEN              VALUE 'O'.
000200         88  CA-OUT-REQ-TRADE             VALUE 'T'.
000210         88  CA-OUT-REQ-COMPOSITE         VALUE 'C'.
000220         88  CA-OUT-REQ-REJECT            VALUE 'R'.
000225         88  CA-OUT-REQ-CLOSE             VALUE 'E'.
000230*
000240* A simple trade, or the composite order's own side of a
000250* composite trade, is carried here.
000260*
000270     05  CA-OUT-TRADE.
000280         10  CA-OUT-BUY-ORDER-ID      PIC X(20).
000290         10  CA-OUT-SELL-ORDER-ID     PIC X(20).
000300         10  CA-OUT-FI-ID             PIC X(20).
000310         10  CA-OUT-QUANTITY          PIC S9(9)V9(2).
000320*
000330* When CA-OUT-REQ-COMPOSITE is set, the single-leg opposite
000340* orders that made up the basket are listed here, one per
000350* child instrument, so OMET03 can write one TRADES line per
000360* leg in addition to the header line above.
000370*
000380     05  CA-OUT-BASKET-COUNT          PIC 9(02).
000390     05  CA-OUT-BASKET OCCURS 20 TIMES.
000400         10  CA-OUT-LEG-ORDER-ID      PIC X(20).
000410         10  CA-OUT-LEG-FI-ID         PIC X(20).
000420*
000430* A rejected order is carried here instead, when
000440* CA-OUT-REQ-REJECT is set.
000450*
000460     05  CA-OUT-REJECT.
000470         10  CA-OUT-REJECT-ORDER-ID   PIC X(20).
000480         10  CA-OUT-REJECT-REASON     PIC X(50).
000490     05  FILLER                       PIC X(10).
