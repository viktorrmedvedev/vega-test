000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      OMEWTRD.cpy                                             *
000131*      (C) Copyright VegaTest Securities 2004. All Rights      *
000132*      Reserved.                                               *
000133*                                                               *
000134* Element of the VegaTest order matching batch engine          *
000135*               @BANNER_END@                                  *
000136*                                                              *
000137*--------------------------------------------------------------*
000138*
000139* TRADE-EXECUTION-RECORD - one line of the TRADES file, written
000140* for every simple trade and for every leg of a composite
000141* trade. TRD-SELL-ORDER-ID is blank on a composite leg line
000142* since the composite order itself is the contra side and is
000143* already named in TRD-BUY-ORDER-ID or carried on a leading
000144* header line - see OMET03 paragraph D-WRITE-COMPOSITE-TRADE.
000145*
000146*      AMENDMENT HISTORY
000147*
000148*      DATE         AUTHOR          DESCRIPTION
000149*
000150*      870304       RD              INITIAL VERSION.
000151*      920610       RD              TRD-TRADE-DATE AND
000152*                                   TRD-TRADE-TIME ADDED FOR
000153*                                   THE END OF DAY RECON RUN
000154*                                   (CR 3360).
000155*      991103       TJH             Y2K: TRD-TRADE-DATE
000156*                                   WIDENED FROM PIC 9(06)
000157*                                   (YYMMDD) TO PIC 9(08)
000158*                                   (CCYYMMDD).
000159*      040512       SLC             TRD-SETTLE-CCY AND
000160*                                   TRD-LEG-TYPE ADDED FOR
000161*                                   THE CROSS BORDER PROJECT
000162*                                   (CR 6120). NEITHER IS YET
000163*                                   SET BY H-EXECUTE-TRADE OR
000164*                                   J-EXECUTE-COMPOSITE.
000165*
000170 01  TRADE-EXECUTION-RECORD.
000180     05  TRD-BUY-ORDER-ID             PIC X(20).
000190     05  TRD-SELL-ORDER-ID            PIC X(20).
000200     05  TRD-FI-ID                    PIC X(20).
000210*
000220*    TRD-TRADE-DATE-X BREAKS TRD-TRADE-DATE INTO CENTURY,
000230*    YEAR, MONTH AND DAY FOR THE END OF DAY RECON RUN, WHICH
000240*    SORTS THE TRADES FILE BY TRD-TRADE-YY/MM/DD RATHER THAN
000250*    BY THE PACKED CCYYMMDD FORM.
000260*
000270     05  TRD-TRADE-DATE               PIC 9(08) VALUE ZERO.
000280     05  TRD-TRADE-DATE-X REDEFINES TRD-TRADE-DATE.
000290         10  TRD-TRADE-CC             PIC 9(02).
000300         10  TRD-TRADE-YY             PIC 9(02).
000310         10  TRD-TRADE-MM             PIC 9(02).
000320         10  TRD-TRADE-DD             PIC 9(02).
000330     05  TRD-TRADE-TIME               PIC 9(06) VALUE ZERO.
000340     05  TRD-QUANTITY                 PIC S9(9)V9(2).
000350*
000360*    TRD-LEG-TYPE TELLS THE RECON RUN WHETHER THE LINE IS A
000370*    SIMPLE TRADE OR ONE LEG OF A COMPOSITE FILL. NOT YET SET
000380*    BY EITHER WRITER PARAGRAPH - TODAY THE RECON RUN WORKS
000390*    THIS OUT FOR ITSELF FROM TRD-SELL-ORDER-ID BEING BLANK.
000400*
000410     05  TRD-LEG-TYPE                 PIC X(01) VALUE SPACES.
000420         88  TRD-LEG-IS-SIMPLE            VALUE 'S'.
000430         88  TRD-LEG-IS-COMPOSITE         VALUE 'C'.
000440     05  TRD-SETTLE-CCY               PIC X(03) VALUE SPACES.
000450     05  FILLER                       PIC X(04) VALUE SPACES.
