000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OMET01.
000300 AUTHOR.       R DEVEREUX.
000310 INSTALLATION. VEGATEST SECURITIES - MARKET SYSTEMS.
000320 DATE-WRITTEN. MARCH 1987.
000330 DATE-COMPILED.
000335 SECURITY.     VEGATEST INTERNAL USE ONLY.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      omet01.cbl                                             *
000345*      (C) Copyright VegaTest Securities 1987. All Rights     *
000346*      Reserved.                                              *
000347*                                                             *
000348* Element of the VegaTest order matching batch engine         *
000349*               @BANNER_END@                                  *
000350*                                                             *
000351*-------------------------------------------------------------*
000352*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* This is the order matching batch engine proper. It reads the
000500* ORDERS transaction file one record at a time, admits or
000600* cancels the order it describes, and drives the price/time
000700* priority matching logic for whichever financial instrument
000800* that order belongs to. Every order admitted or cancelled
000810* inside the one run is matched as far as it will go before
000820* the next input record is read - no order is left pending on
000830* the book while a later order on the same file could fill it.
000840*
000850* Financial instrument lookups, registration and validation
000860* are LINKed out to OMET02. Every TRADES and REJECTS line is
000870* LINKed out to OMET03, which owns those two files. This
000880* program owns only the ORDERS input file, the order book
000890* itself (WS-ORDER-BOOK-TABLE) and the order index used for
000891* duplicate detection and cancellation (WS-ORDER-INDEX-TABLE).
000892*
000893***************************************************************
000894*     AMENDMENT HISTORY
000895*
000896*      DATE         AUTHOR          DESCRIPTION
000897*
000898*      870304       RD              INITIAL VERSION.
000899*      891117       KLM             ADD COMPOSITE INSTRUMENT
000899*                                   BASKET MATCHING (CR 4471).
000900*      950602       TJH             Y2K: DATE FIELDS REVIEWED -
000901*                                   NO 2-DIGIT YEARS FOUND IN
000902*                                   THIS PROGRAM. NO CHANGE.
000903*      010815       PDQ             ORD-PRICE/ORD-QUANTITY
000904*                                   WIDENED TO S9(9) FROM
000905*                                   S9(7) (CR 5190).
000906*      030227       PDQ             CANCEL-BY-ID NO LONGER
000907*                                   ABENDS WHEN ORDER ID IS NOT
000908*                                   ON FILE (CR 5402).
000909*
000910***************************************************************
000911*     FILES
000912*
000913*     ORDERS-FILE   - one admission ('A') or cancel ('X') per
000914*                     line.
000915*
000916***************************************************************
000917*     UTILITIES
000918*
000919*     OMET02 - financial instrument master file service.
000920*     OMET03 - TRADES/REJECTS writer.
000921*
000922***************************************************************
000923*     COPYBOOKS
000924*
000924*     OMEWLIT - Common literals.
000925*     OMEWORD - Order record layout (ORDERS file).
000926*     OMEWIDX - Order index entry layout.
000927*     OMEWERR - Reject reason interface fields.
000928*     OMECINS - Interface to OMET02.
000929*     OMECOUT - Interface to OMET03.
000930*
000931***************************************************************
000932*
000940 ENVIRONMENT DIVISION.
000950 CONFIGURATION SECTION.
000960 SPECIAL-NAMES.
000970     C01 IS TOP-OF-FORM
000980     UPSI-0 IS WS-RERUN-SWITCH
000990     CLASS VALID-ACTION-CODE IS 'A' 'X'.
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020     SELECT ORDERS-FILE  ASSIGN TO ORDIN
001030            ORGANIZATION  IS LINE SEQUENTIAL
001040            FILE STATUS   IS WS-ORDERS-STATUS.
001050 DATA DIVISION.
001060*
001070 FILE SECTION.
001080 FD  ORDERS-FILE.
001100     COPY OMEWORD.
001110*
001120 WORKING-STORAGE SECTION.
001130*
001140*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
001150*
001160 01  WS-DEBUG-DETAILS.
001170     05  FILLER                       PIC X(32)
001180           VALUE 'OMET01-------WORKING STORAGE  '.
001190     05  WS-PROGRAM-NAME              PIC X(8) VALUE 'OMET01'.
001200     05  WS-RUN-ORDER-COUNT           PIC 9(07) COMP VALUE ZERO.
001205* Raw character view of the run counter, kept alongside the
001206* COMP field so a storage dump shows its bytes without decoding.
001207     05  WS-RUN-ORDER-COUNT-X REDEFINES WS-RUN-ORDER-COUNT
001208                                      PIC X(04).
001210     05  FILLER                       PIC X(04) VALUE SPACES.
001220*
001221*--------------------------------------------------------------*
001222* Standalone scratch subscripts used to walk the order book
001223* queues and the order index. None of these carry state across
001224* a call to OMET02 or OMET03, so each is kept as a plain 77-
001225* level item rather than buried inside a group - the same way
001226* the desk's own utility programs keep a lone scratch switch
001227* or counter off to itself rather than folding it into a 01.
001228*--------------------------------------------------------------*
001229*
001230 77  WS-INS-POS                       PIC 9(03) COMP VALUE ZERO.
001231 77  WS-SHIFT-IX                      PIC 9(03) COMP VALUE ZERO.
001232 77  WS-CHILD-IX                      PIC 9(02) COMP VALUE ZERO.
001233 77  WS-SCAN-IX                       PIC 9(03) COMP VALUE ZERO.
001234*
001240 01  FILLER.
001250     05  FILLER                       PIC X(36) VALUE
001260         '********  OMEWLIT COPYBOOK  *******'.
001260     COPY OMEWLIT.
001270*
001280 01  WS-ORDERS-STATUS                 PIC X(02) VALUE '00'.
001290     88  WS-ORDERS-OK                     VALUE '00'.
001300     88  WS-ORDERS-EOF                     VALUE '10'.
001310*
001320*--------------------------------------------------------------*
001330* The order book itself. One entry per financial instrument
001340* currently holding a resting order; each entry carries its
001350* own BUY queue and SELL queue, held in strict price/time
001360* priority order at all times - the best order on a side is
001370* always sitting in slot 1 of that side's queue, which is why
001380* the matching paragraphs below never need to search a queue,
001390* only peek and shift its front.
001400*--------------------------------------------------------------*
001410 01  WS-ORDER-BOOK-TABLE.
001420     05  WS-OB-COUNT                  PIC 9(03) COMP VALUE ZERO.
001421     05  WS-OB-COUNT-X REDEFINES WS-OB-COUNT PIC X(02).
001430     05  WS-OB-ENTRY OCCURS 0 TO 50 TIMES
001440                  DEPENDING ON WS-OB-COUNT
001450                  ASCENDING KEY IS WS-OB-FI-ID
001460                  INDEXED BY WS-OB-IX.
001470         10  WS-OB-FI-ID               PIC X(20).
001480         10  WS-OB-BUY-COUNT           PIC 9(03) COMP VALUE ZERO.
001490         10  WS-OB-BUY-QUEUE OCCURS 50 TIMES
001500                      INDEXED BY WS-OBB-IX.
001510             15  WS-OBB-ORDER-ID       PIC X(20).
001520             15  WS-OBB-TRADER-ID      PIC X(20).
001530             15  WS-OBB-PRICE          PIC S9(9)V9(2).
001540             15  WS-OBB-PRICE-SET      PIC X(01).
001550                 88  WS-OBB-PRICE-IS-SET  VALUE 'Y'.
001560             15  WS-OBB-QUANTITY       PIC S9(9)V9(2).
001561             15  FILLER                PIC X(04) VALUE SPACES.
001570         10  WS-OB-SELL-COUNT          PIC 9(03) COMP VALUE ZERO.
001580         10  WS-OB-SELL-QUEUE OCCURS 50 TIMES
001590                      INDEXED BY WS-OBS-IX.
001600             15  WS-OBS-ORDER-ID       PIC X(20).
001610             15  WS-OBS-TRADER-ID      PIC X(20).
001620             15  WS-OBS-PRICE          PIC S9(9)V9(2).
001630             15  WS-OBS-PRICE-SET      PIC X(01).
001640                 88  WS-OBS-PRICE-IS-SET  VALUE 'Y'.
001650             15  WS-OBS-QUANTITY       PIC S9(9)V9(2).
001651             15  FILLER                PIC X(04) VALUE SPACES.
001655         10  FILLER                    PIC X(04) VALUE SPACES.
001660*
001670*--------------------------------------------------------------*
001680* The order index, keyed by order id, lets B-ADD-ORDER reject a
001690* duplicate order id without scanning every queue in the book,
001700* and lets M-CANCEL-ORDER find which (instrument, side) queue
001710* to search without scanning every instrument on file.
001720*--------------------------------------------------------------*
001730 01  WS-ORDER-INDEX-TABLE.
001740     05  WS-ORDX-COUNT                PIC 9(03) COMP VALUE ZERO.
001741     05  WS-ORDX-COUNT-X REDEFINES WS-ORDX-COUNT PIC X(02).
001750     05  WS-ORDX-ENTRY OCCURS 0 TO 500 TIMES
001760                  DEPENDING ON WS-ORDX-COUNT
001770                  ASCENDING KEY IS WS-ORDX-ORDER-ID
001780                  INDEXED BY WS-ORDX-IX.
001790         COPY OMEWIDX.
001800*
001810 01  WS-WORK-FIELDS.
001820     05  WS-VALIDATION-OK             PIC X(01) VALUE 'Y'.
001830         88  VALIDATION-PASSED            VALUE 'Y'.
001840         88  VALIDATION-FAILED            VALUE 'N'.
001850     05  WS-FOUND-SWITCH               PIC X(01) VALUE 'N'.
001860         88  ENTRY-WAS-FOUND               VALUE 'Y'.
001870         88  ENTRY-NOT-FOUND                VALUE 'N'.
001902     05  WS-NEW-INDEX-SIDE             PIC X(01) VALUE SPACES.
001902*--------------------------------------------------------------*
001902* Run accumulators, kept as COMP counters so the end-of-run
001902* totals can be carried forward to the next release's banner
001902* report without any conversion. None of these drives control
001902* logic - they are bookkeeping only, same footing as
001902* WS-RUN-ORDER-COUNT above.
001902*--------------------------------------------------------------*
001902     05  WS-SIMPLE-TRADE-COUNT         PIC 9(07) COMP VALUE ZERO.
001902     05  WS-COMPOSITE-TRADE-COUNT      PIC 9(07) COMP VALUE ZERO.
001902     05  WS-TOTAL-QTY-MATCHED          PIC S9(11)V9(2) VALUE ZERO.
001903     05  WS-REMOVE-ORDER-ID            PIC X(20) VALUE SPACES.
001904     05  WS-CLEANUP-SIDE               PIC X(01) VALUE SPACES.
001905         88  WS-CLEANUP-BUY-SIDE           VALUE 'B'.
001906         88  WS-CLEANUP-SELL-SIDE          VALUE 'S'.
001907     05  FILLER                        PIC X(04) VALUE SPACES.
001908*
001909 01  WS-DPROC-SWITCHES.
001910     05  WS-CAN-PROCESS-SW             PIC X(01) VALUE 'N'.
001911         88  D-CAN-PROCESS                 VALUE 'Y'.
001912         88  D-CANNOT-PROCESS              VALUE 'N'.
001913     05  WS-STOP-SW                    PIC X(01) VALUE 'N'.
001914         88  D-STOP-REQUESTED              VALUE 'Y'.
001915         88  D-CONTINUE-OK                 VALUE 'N'.
001916     05  FILLER                        PIC X(04) VALUE SPACES.
001920*
001930* Working copy of the order currently being admitted, so that
001940* validation and queue insertion both work off a fixed copy
001950* rather than the (possibly already-overwritten) FD buffer.
001960*
001970 01  WS-CURRENT-ORDER.
001980     05  WS-CUR-ORDER-ID               PIC X(20).
001990     05  WS-CUR-FI-ID                  PIC X(20).
002000     05  WS-CUR-TRADER-ID              PIC X(20).
002010     05  WS-CUR-PRICE                  PIC S9(9)V9(2).
002011*    Raw character view of the price above, kept for dump
002012*    reading, the same reason WS-RUN-ORDER-COUNT-X is carried
002013*    alongside WS-RUN-ORDER-COUNT.
002012     05  WS-CUR-PRICE-X REDEFINES WS-CUR-PRICE PIC X(12).
002020     05  WS-CUR-PRICE-SET              PIC X(01).
002030         88  WS-CUR-PRICE-IS-SET           VALUE 'Y'.
002040     05  WS-CUR-QUANTITY               PIC S9(9)V9(2).
002041     05  WS-CUR-QUANTITY-X REDEFINES WS-CUR-QUANTITY PIC X(12).
002050     05  WS-CUR-TYPE                   PIC X(01).
002060         88  WS-CUR-IS-BUY                 VALUE 'B'.
002070         88  WS-CUR-IS-SELL                VALUE 'S'.
002080     05  WS-CUR-BOOK-IX                PIC 9(03) COMP VALUE ZERO.
002085     05  FILLER                        PIC X(04) VALUE SPACES.
002090*
002100* Fields used by the composite matching pass. The basket is
002110* at most 20 legs, one per child instrument of the composite
002120* order's financial instrument.
002130*
002140 01  WS-COMPOSITE-WORK.
002150     05  WS-COM-ORDER-ID               PIC X(20).
002160     05  WS-COM-FI-ID                  PIC X(20).
002170     05  WS-COM-SIDE                   PIC X(01).
002180         88  WS-COM-IS-BUY                 VALUE 'B'.
002190         88  WS-COM-IS-SELL                VALUE 'S'.
002200     05  WS-COM-BOOK-IX                PIC 9(03) COMP VALUE ZERO.
002210     05  WS-COM-PRICE                  PIC S9(9)V9(2).
002211     05  WS-COM-PRICE-X REDEFINES WS-COM-PRICE PIC X(12).
002220     05  WS-COM-PRICE-SET              PIC X(01).
002230         88  WS-COM-PRICE-IS-SET           VALUE 'Y'.
002240     05  WS-COM-QUANTITY               PIC S9(9)V9(2).
002250     05  WS-COM-CHILD-COUNT            PIC 9(02) COMP VALUE ZERO.
002260     05  WS-COM-CHILD-IDS OCCURS 20 TIMES PIC X(20).
002270     05  WS-COM-LEG-BOOK-IX OCCURS 20 TIMES
002280                                      PIC 9(03) COMP.
002290     05  WS-COM-LEG-PRICE OCCURS 20 TIMES
002300                                      PIC S9(9)V9(2).
002310     05  WS-COM-LEG-QUANTITY OCCURS 20 TIMES
002320                                      PIC S9(9)V9(2).
002321     05  WS-COM-LEG-ORDER-ID OCCURS 20 TIMES
002322                                      PIC X(20).
002323*
002324*    WS-COM-LEG-STATUS tracks each leg from the moment E-015
002325*    resolves it against the book through J-031 writing its
002326*    TRADES line, so a storage dump taken mid-basket shows
002327*    which legs of a partially processed basket already went
002328*    to OMET03 and which are still pending.
002329*
002330     05  WS-COM-LEG-STATUS OCCURS 20 TIMES PIC X(01).
002331         88  WS-COM-LEG-PENDING VALUE 'P'.
002332         88  WS-COM-LEG-FILLED  VALUE 'F'.
002333     05  WS-BASKET-PRICE               PIC S9(9)V9(2).
002331     05  WS-BASKET-PRICE-ACCUM         PIC S9(9)V9(2).
002340     05  WS-BASKET-MIN-QTY             PIC S9(9)V9(2).
002350     05  WS-EXEC-QTY                   PIC S9(9)V9(2).
002360     05  WS-COMPOSITE-ELIGIBLE         PIC X(01).
002370         88  COMPOSITE-IS-ELIGIBLE         VALUE 'Y'.
002380         88  COMPOSITE-NOT-ELIGIBLE        VALUE 'N'.
002390     05  WS-BASKET-COMPLETE            PIC X(01).
002400         88  BASKET-IS-COMPLETE             VALUE 'Y'.
002410         88  BASKET-NOT-COMPLETE            VALUE 'N'.
002415     05  FILLER                        PIC X(04) VALUE SPACES.
002420*
002430* Call work areas - local copies of the CALL interfaces so
002440* that building the request area never disturbs fields still
002450* needed elsewhere in WORKING-STORAGE.
002460*
002470 01  WS-CALL-OMET02.
002480     COPY OMECINS.
002490*
002500 01  WS-CALL-OMET03.
002510     COPY OMECOUT.
002520*
002530 01  WS-REJECT-AREA.
002540     COPY OMEWERR.
002550*
002560 EJECT.
002570 PROCEDURE DIVISION.
002580*
002590 OMET01-MAIN SECTION.
002600*
002610 OMET01-010.
002620*
002630     SET CA-INS-CORRECT-VERSION IN WS-CALL-OMET02 TO TRUE.
002640     SET CA-INS-REQ-INIT TO TRUE.
002650     CALL 'OMET02' USING WS-CALL-OMET02.
002660*
002670     SET CA-OUT-REQ-OPEN TO TRUE.
002680     CALL 'OMET03' USING WS-CALL-OMET03.
002690*
002700     OPEN INPUT ORDERS-FILE.
002710     READ ORDERS-FILE.
002720     PERFORM OMET01-020 THRU END-OMET01-020 UNTIL WS-ORDERS-EOF.
002730     CLOSE ORDERS-FILE.
002740*
002750     SET CA-OUT-REQ-CLOSE TO TRUE.
002760     CALL 'OMET03' USING WS-CALL-OMET03.
002770*
002780     STOP RUN.
002790*
002800 END-OMET01-MAIN.
002810     EXIT.
002820     EJECT.
002830*
002840 OMET01-020 SECTION.
002841*
002842*  The batch driver branches on WS-ORD-ACTION by GO TO rather
002843*  than EVALUATE so that OMET01-021 through OMET01-024 can be
002844*  re-entered individually from a future line type (e.g. an
002845*  amend code) without restructuring the whole paragraph.
002846*
002847 OMET01-021.
002848     ADD 1 TO WS-RUN-ORDER-COUNT.
002849     IF  WS-LITS-ACTION-ADD = WS-ORD-ACTION
002850         GO TO OMET01-022.
002851     IF  WS-LITS-ACTION-CANCEL = WS-ORD-ACTION
002852         GO TO OMET01-023.
002853     GO TO OMET01-024.
002854*
002855 OMET01-022.
002856     PERFORM B-ADD-ORDER.
002857     GO TO OMET01-024.
002858*
002859 OMET01-023.
002860     PERFORM M-CANCEL-ORDER.
002861*
002862 OMET01-024.
002863     READ ORDERS-FILE.
002864*
002870 END-OMET01-020.
002880     EXIT.
002890     EJECT.
002871*
002900 A-VALIDATE-ORDER SECTION.
002901*
002902* Order admission edits - mandatory fields, price sign, quantity
002903* sign, and that the financial instrument is actually on file.
002904*
002905 A-010.
002906     SET VALIDATION-PASSED TO TRUE.
002907     MOVE SPACES TO WS-ERRH-REASON.
002908*
002909     IF  WS-CUR-ORDER-ID = SPACES
002910         SET VALIDATION-FAILED TO TRUE
002911         MOVE 'Order id is missing' TO WS-ERRH-REASON
002912     END-IF.
002913*
002914 A-020.
002915     IF  VALIDATION-PASSED
002916     AND WS-CUR-TYPE NOT = WS-LITS-SIDE-BUY
002916     AND WS-CUR-TYPE NOT = WS-LITS-SIDE-SELL
002916         SET VALIDATION-FAILED TO TRUE
002917         MOVE 'type is missing' TO WS-ERRH-REASON
002918     END-IF.
002919*
002920 A-030.
002921     IF  VALIDATION-PASSED
002922     AND WS-CUR-FI-ID = SPACES
002923         SET VALIDATION-FAILED TO TRUE
002924         MOVE 'financial instrument id is missing'
002925                 TO WS-ERRH-REASON
002926     END-IF.
002927*
002930 A-040.
002931     IF  VALIDATION-PASSED
002932         SET CA-INS-CORRECT-VERSION IN WS-CALL-OMET02 TO TRUE
002933         SET CA-INS-REQ-GET TO TRUE
002934         MOVE WS-CUR-FI-ID TO CA-INS-FI-ID
002935         CALL 'OMET02' USING WS-CALL-OMET02
002936         IF  CA-INS-NOT-FOUND
002937             SET VALIDATION-FAILED TO TRUE
002938             STRING 'unknown financial instrument id='
002939                     WS-CUR-FI-ID DELIMITED BY SIZE
002940                     INTO WS-ERRH-REASON
002941         END-IF
002942     END-IF.
002943*
002950 A-050.
002951     IF  VALIDATION-PASSED
002952     AND WS-CUR-PRICE-IS-SET
002952     AND WS-CUR-PRICE < ZERO
002953         SET VALIDATION-FAILED TO TRUE
002954         MOVE 'price can not be negative' TO WS-ERRH-REASON
002955     END-IF.
002956*
002960 A-060.
002961     IF  VALIDATION-PASSED
002962     AND WS-CUR-QUANTITY NOT > ZERO
002962         SET VALIDATION-FAILED TO TRUE
002963         MOVE 'quantity must be positive' TO WS-ERRH-REASON
002964     END-IF.
002965*
002970 END-A-VALIDATE-ORDER.
002980     EXIT.
002990     EJECT.
002991*
003000 B-ADD-ORDER SECTION.
003001*
003002* Admit a new order - duplicate check, validation, queue insert,
003003* then drive the matching pass for this financial instrument.
003004*
003010 B-010.
003020     MOVE ORD-ID         TO WS-CUR-ORDER-ID.
003030     MOVE ORD-FI-ID       TO WS-CUR-FI-ID.
003040     MOVE ORD-TRADER-ID   TO WS-CUR-TRADER-ID.
003050     MOVE ORD-PRICE       TO WS-CUR-PRICE.
003060     MOVE ORD-PRICE-SET   TO WS-CUR-PRICE-SET.
003070     MOVE ORD-QUANTITY    TO WS-CUR-QUANTITY.
003080     MOVE ORD-TYPE        TO WS-CUR-TYPE.
003090*
003100     SET ENTRY-NOT-FOUND TO TRUE.
003110     IF  WS-ORDX-COUNT > ZERO
003120         SEARCH ALL WS-ORDX-ENTRY
003130             WHEN WS-ORDX-ORDER-ID (WS-ORDX-IX) = WS-CUR-ORDER-ID
003140                 SET ENTRY-WAS-FOUND TO TRUE
003150         END-SEARCH
003160     END-IF.
003170*
003180     IF  ENTRY-WAS-FOUND
003190         MOVE WS-CUR-ORDER-ID TO WS-ERRH-ORDER-ID
003200         MOVE 'DUPLICATE-ENTRY: order is already on file'
003210                 TO WS-ERRH-REASON
003220         PERFORM N-WRITE-REJECT
003230     ELSE
003240         PERFORM A-VALIDATE-ORDER
003250         IF  VALIDATION-PASSED
003260             PERFORM C-INSERT-INTO-QUEUE
003270             PERFORM D-PROCESS-ORDER-BOOK
003280         ELSE
003290             MOVE WS-CUR-ORDER-ID TO WS-ERRH-ORDER-ID
003300             PERFORM N-WRITE-REJECT
003310         END-IF
003320     END-IF.
003330*
003340 END-B-ADD-ORDER.
003350     EXIT.
003360     EJECT.
003361*
003400 C-INSERT-INTO-QUEUE SECTION.
003401*
003402* Queue priority ordering - BUY queue holds price descending
003403* with unset (market) orders last; SELL queue holds price
003404* ascending with unset orders first; ties keep arrival order.
003405*
003410 C-010.
003420     PERFORM G-FIND-OR-CREATE-BOOK.
003430     MOVE WS-CUR-BOOK-IX TO WS-OB-IX.
003440*
003450     IF  WS-CUR-IS-BUY
003460         PERFORM C-020
003470     ELSE
003480         PERFORM C-030
003490     END-IF.
003500*
003510 END-C-INSERT-INTO-QUEUE.
003520     EXIT.
003530     EJECT.
003531*
003540 C-020 SECTION.
003541*
003542* Determine WS-INS-POS within the BUY queue.
003543*
003550     MOVE 1 TO WS-INS-POS.
003560     IF  NOT WS-CUR-PRICE-IS-SET
003570         COMPUTE WS-INS-POS = WS-OB-BUY-COUNT (WS-OB-IX) + 1
003580     ELSE
003590         PERFORM C-021 UNTIL WS-INS-POS > WS-OB-BUY-COUNT (WS-OB-IX)
003600             OR NOT WS-OBB-PRICE-IS-SET (WS-OB-IX, WS-INS-POS)
003610             OR WS-OBB-PRICE (WS-OB-IX, WS-INS-POS) < WS-CUR-PRICE
003620     END-IF.
003630*
003640     PERFORM C-040.
003650*
003660 END-C-020.
003670     EXIT.
003680     EJECT.
003681*
003690 C-021 SECTION.
003700     ADD 1 TO WS-INS-POS.
003710 END-C-021.
003720     EXIT.
003730     EJECT.
003731*
003740 C-030 SECTION.
003741*
003742* Determine WS-INS-POS within the SELL queue. Leading unset
003743* entries are always skipped first, since unset sorts first
003744* here regardless of what is being inserted.
003745*
003750     MOVE 1 TO WS-INS-POS.
003760     PERFORM C-031 UNTIL WS-INS-POS > WS-OB-SELL-COUNT (WS-OB-IX)
003770             OR WS-OBS-PRICE-IS-SET (WS-OB-IX, WS-INS-POS).
003780*
003790     IF  WS-CUR-PRICE-IS-SET
003800         PERFORM C-032 UNTIL WS-INS-POS > WS-OB-SELL-COUNT (WS-OB-IX)
003810             OR NOT WS-OBS-PRICE-IS-SET (WS-OB-IX, WS-INS-POS)
003820             OR WS-OBS-PRICE (WS-OB-IX, WS-INS-POS) > WS-CUR-PRICE
003830     END-IF.
003840*
003850     PERFORM C-050.
003860*
003870 END-C-030.
003880     EXIT.
003890     EJECT.
003891*
003900 C-031 SECTION.
003910     ADD 1 TO WS-INS-POS.
003920 END-C-031.
003930     EXIT.
003940     EJECT.
003941*
003950 C-032 SECTION.
003960     ADD 1 TO WS-INS-POS.
003970 END-C-032.
003980     EXIT.
003990     EJECT.
003991*
004000 C-040 SECTION.
004001*
004002* Shift the BUY queue down from the bottom to open WS-INS-POS,
004003* then drop the new order into the gap.
004004*
004010     MOVE WS-OB-BUY-COUNT (WS-OB-IX) TO WS-SHIFT-IX.
004020     PERFORM C-041 UNTIL WS-SHIFT-IX < WS-INS-POS.
004030     ADD 1 TO WS-OB-BUY-COUNT (WS-OB-IX).
004040     MOVE WS-CUR-ORDER-ID      TO WS-OBB-ORDER-ID   (WS-OB-IX, WS-INS-POS).
004050     MOVE WS-CUR-TRADER-ID     TO WS-OBB-TRADER-ID  (WS-OB-IX, WS-INS-POS).
004060     MOVE WS-CUR-PRICE         TO WS-OBB-PRICE      (WS-OB-IX, WS-INS-POS).
004070     MOVE WS-CUR-PRICE-SET     TO WS-OBB-PRICE-SET  (WS-OB-IX, WS-INS-POS).
004080     MOVE WS-CUR-QUANTITY      TO WS-OBB-QUANTITY   (WS-OB-IX, WS-INS-POS).
004085     MOVE WS-LITS-SIDE-BUY TO WS-NEW-INDEX-SIDE.
004090     PERFORM P-INDEX-ADD.
004100 END-C-040.
004110     EXIT.
004120     EJECT.
004121*
004130 C-041 SECTION.
004140     MOVE WS-OBB-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX)
004150             TO WS-OBB-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX + 1).
004160     MOVE WS-OBB-TRADER-ID (WS-OB-IX, WS-SHIFT-IX)
004170             TO WS-OBB-TRADER-ID (WS-OB-IX, WS-SHIFT-IX + 1).
004180     MOVE WS-OBB-PRICE     (WS-OB-IX, WS-SHIFT-IX)
004190             TO WS-OBB-PRICE     (WS-OB-IX, WS-SHIFT-IX + 1).
004200     MOVE WS-OBB-PRICE-SET (WS-OB-IX, WS-SHIFT-IX)
004210             TO WS-OBB-PRICE-SET (WS-OB-IX, WS-SHIFT-IX + 1).
004220     MOVE WS-OBB-QUANTITY  (WS-OB-IX, WS-SHIFT-IX)
004230             TO WS-OBB-QUANTITY  (WS-OB-IX, WS-SHIFT-IX + 1).
004240     SUBTRACT 1 FROM WS-SHIFT-IX.
004250 END-C-041.
004260     EXIT.
004270     EJECT.
004271*
004300 C-050 SECTION.
004301*
004302* Shift the SELL queue down from the bottom to open WS-INS-POS,
004303* then drop the new order into the gap.
004304*
004310     MOVE WS-OB-SELL-COUNT (WS-OB-IX) TO WS-SHIFT-IX.
004320     PERFORM C-051 UNTIL WS-SHIFT-IX < WS-INS-POS.
004330     ADD 1 TO WS-OB-SELL-COUNT (WS-OB-IX).
004340     MOVE WS-CUR-ORDER-ID      TO WS-OBS-ORDER-ID   (WS-OB-IX, WS-INS-POS).
004350     MOVE WS-CUR-TRADER-ID     TO WS-OBS-TRADER-ID  (WS-OB-IX, WS-INS-POS).
004360     MOVE WS-CUR-PRICE         TO WS-OBS-PRICE      (WS-OB-IX, WS-INS-POS).
004370     MOVE WS-CUR-PRICE-SET     TO WS-OBS-PRICE-SET  (WS-OB-IX, WS-INS-POS).
004380     MOVE WS-CUR-QUANTITY      TO WS-OBS-QUANTITY   (WS-OB-IX, WS-INS-POS).
004385     MOVE WS-LITS-SIDE-SELL TO WS-NEW-INDEX-SIDE.
004390     PERFORM P-INDEX-ADD.
004400 END-C-050.
004410     EXIT.
004420     EJECT.
004421*
004430 C-051 SECTION.
004440     MOVE WS-OBS-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX)
004450             TO WS-OBS-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX + 1).
004460     MOVE WS-OBS-TRADER-ID (WS-OB-IX, WS-SHIFT-IX)
004470             TO WS-OBS-TRADER-ID (WS-OB-IX, WS-SHIFT-IX + 1).
004480     MOVE WS-OBS-PRICE     (WS-OB-IX, WS-SHIFT-IX)
004490             TO WS-OBS-PRICE     (WS-OB-IX, WS-SHIFT-IX + 1).
004500     MOVE WS-OBS-PRICE-SET (WS-OB-IX, WS-SHIFT-IX)
004510             TO WS-OBS-PRICE-SET (WS-OB-IX, WS-SHIFT-IX + 1).
004520     MOVE WS-OBS-QUANTITY  (WS-OB-IX, WS-SHIFT-IX)
004530             TO WS-OBS-QUANTITY  (WS-OB-IX, WS-SHIFT-IX + 1).
004540     SUBTRACT 1 FROM WS-SHIFT-IX.
004550 END-C-051.
004560     EXIT.
004570     EJECT.
004571*
004600 D-PROCESS-ORDER-BOOK SECTION.
004601*
004602* Match this instrument's book - while it "can process" (simple:
004603* both queues non-empty; composite: either queue non-empty),
004604* peek the best order on each side; if the instrument is
004605* composite, divert to the basket matching pass and stop;
004606* otherwise test the simple crossing condition.
004607*
004610 D-010.
004620     SET CA-INS-CORRECT-VERSION IN WS-CALL-OMET02 TO TRUE.
004630     SET CA-INS-REQ-GET TO TRUE.
004640     MOVE WS-CUR-FI-ID TO CA-INS-FI-ID.
004650     CALL 'OMET02' USING WS-CALL-OMET02.
004660     MOVE WS-CUR-BOOK-IX TO WS-OB-IX.
004670     SET D-CONTINUE-OK TO TRUE.
004680     PERFORM D-015.
004690     PERFORM D-020 THRU END-D-020
004691             UNTIL D-CANNOT-PROCESS OR D-STOP-REQUESTED.
004700*
004710 END-D-PROCESS-ORDER-BOOK.
004720     EXIT.
004730     EJECT.
004731*
004740 D-015 SECTION.
004741*
004742* Recompute whether this instrument can still process, per
004743* the differing can-process rule for a simple instrument versus
004744* a composite one.
004745*
004750     IF  CA-INS-FI-IS-COMPOSITE IN WS-CALL-OMET02
004760         IF  WS-OB-BUY-COUNT (WS-OB-IX) > ZERO
004761         OR  WS-OB-SELL-COUNT (WS-OB-IX) > ZERO
004762             SET D-CAN-PROCESS TO TRUE
004763         ELSE
004764             SET D-CANNOT-PROCESS TO TRUE
004765         END-IF
004770     ELSE
004780         IF  WS-OB-BUY-COUNT (WS-OB-IX) > ZERO
004781         AND WS-OB-SELL-COUNT (WS-OB-IX) > ZERO
004782             SET D-CAN-PROCESS TO TRUE
004783         ELSE
004784             SET D-CANNOT-PROCESS TO TRUE
004785         END-IF
004786     END-IF.
004790*
004800 END-D-015.
004810     EXIT.
004820     EJECT.
004821*
004830 D-020 SECTION.
004831*
004832*  Branches by GO TO, not EVALUATE, so D-022's composite path
004833*  can fall straight through to END-D-020 without the simple
004834*  crossing test below ever being reached for a composite
004835*  instrument.
004836*
004837 D-021.
004838     IF  CA-INS-FI-IS-COMPOSITE IN WS-CALL-OMET02
004839         GO TO D-022.
004840     GO TO D-023.
004841*
004842 D-022.
004850     PERFORM E-PROCESS-COMPOSITE-ORDER.
004860     SET D-CANNOT-PROCESS TO TRUE.
004861     GO TO END-D-020.
004870*
004871 D-023.
004880     IF  NOT WS-OBB-PRICE-IS-SET (WS-OB-IX, 1)
004890     OR  WS-OBB-PRICE (WS-OB-IX, 1) NOT < WS-OBS-PRICE (WS-OB-IX, 1)
004900         PERFORM H-EXECUTE-TRADE
004910         PERFORM D-015
004920     ELSE
004930         SET D-STOP-REQUESTED TO TRUE
004940     END-IF.
004960*
004970 END-D-020.
004980     EXIT.
004990     EJECT.
004991*
005000 E-PROCESS-COMPOSITE-ORDER SECTION.
005001*
005002* Match a composite order's book - the composite order resting
005003* at the top of its own side is matched against a full basket
005004* of the best opposite-side order on every one of its child
005005* instruments, repeating for as long as the basket stays
005006* complete and the price condition keeps holding.
005007*
005010 E-010.
005020     MOVE WS-OB-IX TO WS-COM-BOOK-IX.
005030     MOVE WS-OB-FI-ID (WS-OB-IX) TO WS-COM-FI-ID.
005040*
005050     IF  WS-OB-BUY-COUNT (WS-OB-IX) > ZERO
005060         MOVE WS-OBB-ORDER-ID (WS-OB-IX, 1) TO WS-COM-ORDER-ID
005070         MOVE WS-OBB-PRICE    (WS-OB-IX, 1) TO WS-COM-PRICE
005080         MOVE WS-OBB-PRICE-SET(WS-OB-IX, 1) TO WS-COM-PRICE-SET
005090         MOVE WS-OBB-QUANTITY (WS-OB-IX, 1) TO WS-COM-QUANTITY
005100         SET WS-COM-IS-BUY TO TRUE
005110     ELSE
005120         MOVE WS-OBS-ORDER-ID (WS-OB-IX, 1) TO WS-COM-ORDER-ID
005130         MOVE WS-OBS-PRICE    (WS-OB-IX, 1) TO WS-COM-PRICE
005140         MOVE WS-OBS-PRICE-SET(WS-OB-IX, 1) TO WS-COM-PRICE-SET
005150         MOVE WS-OBS-QUANTITY (WS-OB-IX, 1) TO WS-COM-QUANTITY
005160         SET WS-COM-IS-SELL TO TRUE
005170     END-IF.
005180*
005190     SET CA-INS-CORRECT-VERSION IN WS-CALL-OMET02 TO TRUE.
005200     SET CA-INS-REQ-GET TO TRUE.
005210     MOVE WS-COM-FI-ID TO CA-INS-FI-ID.
005220     CALL 'OMET02' USING WS-CALL-OMET02.
005230     MOVE CA-INS-FI-CHILD-COUNT TO WS-COM-CHILD-COUNT.
005240     PERFORM E-015 VARYING WS-CHILD-IX FROM 1 BY 1
005250             UNTIL WS-CHILD-IX > WS-COM-CHILD-COUNT.
005260*
005270     PERFORM E-900-CHECK-BASKET.
005280     PERFORM E-020 UNTIL BASKET-NOT-COMPLETE.
005290*
005300 END-E-PROCESS-COMPOSITE-ORDER.
005310     EXIT.
005320     EJECT.
005321*
005330 E-015 SECTION.
005331*
005332* Resolve each child instrument id to its book table index, so
005333* the basket check below never has to SEARCH ALL again. A
005334* child with no book entry at all has an empty queue by
005335* definition - sentinel zero says so without creating one.
005336*
005340     MOVE CA-INS-FI-CHILD-IDS (WS-CHILD-IX) TO
005350             WS-COM-CHILD-IDS (WS-CHILD-IX).
005351     SET WS-COM-LEG-PENDING (WS-CHILD-IX) TO TRUE.
005360     SET ENTRY-NOT-FOUND TO TRUE.
005370     IF  WS-OB-COUNT > ZERO
005380         SEARCH ALL WS-OB-ENTRY
005390             WHEN WS-OB-FI-ID (WS-OB-IX) = WS-COM-CHILD-IDS (WS-CHILD-IX)
005400                 SET ENTRY-WAS-FOUND TO TRUE
005410         END-SEARCH
005420     END-IF.
005430     IF  ENTRY-WAS-FOUND
005440         SET WS-COM-LEG-BOOK-IX (WS-CHILD-IX) FROM WS-OB-IX
005450     ELSE
005460         MOVE ZERO TO WS-COM-LEG-BOOK-IX (WS-CHILD-IX)
005470     END-IF.
005480*
005490 END-E-015.
005500     EXIT.
005510     EJECT.
005511*
005520 E-020 SECTION.
005521*
005530     PERFORM E-910-EVALUATE-MATCH.
005540     IF  COMPOSITE-NOT-ELIGIBLE
005550         SET BASKET-NOT-COMPLETE TO TRUE
005560     ELSE
005570         PERFORM J-EXECUTE-COMPOSITE
005580         PERFORM E-900-CHECK-BASKET
005590     END-IF.
005600*
005610 END-E-020.
005620     EXIT.
005630     EJECT.
005631*
005640 E-900-CHECK-BASKET SECTION.
005641*
005642* A basket is complete only when every child instrument's
005643* opposite-side queue (opposite the composite order's own
005644* side) is currently non-empty - partial baskets never trade.
005645*
005650     SET BASKET-IS-COMPLETE TO TRUE.
005660     PERFORM E-901 VARYING WS-CHILD-IX FROM 1 BY 1
005670             UNTIL WS-CHILD-IX > WS-COM-CHILD-COUNT
005680             OR BASKET-NOT-COMPLETE.
005690*
005700 END-E-900-CHECK-BASKET.
005710     EXIT.
005720     EJECT.
005721*
005730 E-901 SECTION.
005731*
005740     IF  WS-COM-LEG-BOOK-IX (WS-CHILD-IX) = ZERO
005750         SET BASKET-NOT-COMPLETE TO TRUE
005760     ELSE
005770         MOVE WS-COM-LEG-BOOK-IX (WS-CHILD-IX) TO WS-OB-IX
005780         IF  WS-COM-IS-BUY
005790             IF  WS-OB-SELL-COUNT (WS-OB-IX) = ZERO
005800                 SET BASKET-NOT-COMPLETE TO TRUE
005810             ELSE
005820                 MOVE WS-OBS-ORDER-ID (WS-OB-IX, 1)
005830                         TO WS-COM-LEG-ORDER-ID (WS-CHILD-IX)
005840                 MOVE WS-OBS-PRICE    (WS-OB-IX, 1)
005850                         TO WS-COM-LEG-PRICE    (WS-CHILD-IX)
005860                 MOVE WS-OBS-QUANTITY (WS-OB-IX, 1)
005870                         TO WS-COM-LEG-QUANTITY (WS-CHILD-IX)
005880             END-IF
005890         ELSE
005900             IF  WS-OB-BUY-COUNT (WS-OB-IX) = ZERO
005910                 SET BASKET-NOT-COMPLETE TO TRUE
005920             ELSE
005930                 MOVE WS-OBB-ORDER-ID (WS-OB-IX, 1)
005940                         TO WS-COM-LEG-ORDER-ID (WS-CHILD-IX)
005950                 MOVE WS-OBB-PRICE    (WS-OB-IX, 1)
005960                         TO WS-COM-LEG-PRICE    (WS-CHILD-IX)
005970                 MOVE WS-OBB-QUANTITY (WS-OB-IX, 1)
005980                         TO WS-COM-LEG-QUANTITY (WS-CHILD-IX)
005990             END-IF
006000         END-IF
006010     END-IF.
006020*
006030 END-E-901.
006040     EXIT.
006050     EJECT.
006051*
006100 E-910-EVALUATE-MATCH SECTION.
006101*
006102* The composite match condition - market order matches any
006103* price; otherwise the composite's price is compared against
006104* the exact sum of the basket legs' prices. A composite order
006105* whose own remaining quantity has already reached zero is
006106* never eligible (defensive guard only).
006107*
006110     SET COMPOSITE-NOT-ELIGIBLE TO TRUE.
006120     IF  WS-COM-QUANTITY = ZERO
006130         GO TO E-910-EXIT
006140     END-IF.
006150*
006160     IF  NOT WS-COM-PRICE-IS-SET
006170         SET COMPOSITE-IS-ELIGIBLE TO TRUE
006180         GO TO E-910-EXIT
006190     END-IF.
006200*
006210     MOVE ZERO TO WS-BASKET-PRICE-ACCUM.
006220     PERFORM E-911 VARYING WS-CHILD-IX FROM 1 BY 1
006230             UNTIL WS-CHILD-IX > WS-COM-CHILD-COUNT.
006240     COMPUTE WS-BASKET-PRICE ROUNDED = WS-BASKET-PRICE-ACCUM.
006250*
006260     IF  WS-COM-IS-BUY
006270         IF  WS-COM-PRICE NOT < WS-BASKET-PRICE
006280             SET COMPOSITE-IS-ELIGIBLE TO TRUE
006290         END-IF
006300     ELSE
006310         IF  WS-COM-PRICE NOT > WS-BASKET-PRICE
006320             SET COMPOSITE-IS-ELIGIBLE TO TRUE
006330         END-IF
006340     END-IF.
006350*
006360 E-910-EXIT.
006370 END-E-910-EVALUATE-MATCH.
006380     EXIT.
006390     EJECT.
006391*
006400 E-911 SECTION.
006410     ADD WS-COM-LEG-PRICE (WS-CHILD-IX) TO WS-BASKET-PRICE-ACCUM.
006420 END-E-911.
006430     EXIT.
006440     EJECT.
006441*
006500 G-FIND-OR-CREATE-BOOK SECTION.
006501*
006502* Find this financial instrument's book entry, creating a new
006503* one (with both queues empty) in key sequence if this is the
006504* first order ever admitted against it.
006505*
006510 G-010.
006520     SET ENTRY-NOT-FOUND TO TRUE.
006530     IF  WS-OB-COUNT > ZERO
006540         SEARCH ALL WS-OB-ENTRY
006550             WHEN WS-OB-FI-ID (WS-OB-IX) = WS-CUR-FI-ID
006560                 SET ENTRY-WAS-FOUND TO TRUE
006570                 SET WS-CUR-BOOK-IX FROM WS-OB-IX
006580         END-SEARCH
006590     END-IF.
006600*
006610     IF  ENTRY-NOT-FOUND
006620         PERFORM G-020
006630     END-IF.
006640*
006650 END-G-FIND-OR-CREATE-BOOK.
006660     EXIT.
006670     EJECT.
006671*
006680 G-020 SECTION.
006681*
006690     ADD 1 TO WS-OB-COUNT.
006700     MOVE WS-OB-COUNT TO WS-INS-POS.
006710     PERFORM G-021 UNTIL WS-INS-POS = 1
006720             OR WS-OB-FI-ID (WS-INS-POS - 1) < WS-CUR-FI-ID.
006730     MOVE WS-CUR-FI-ID TO WS-OB-FI-ID (WS-INS-POS).
006740     MOVE ZERO TO WS-OB-BUY-COUNT (WS-INS-POS).
006750     MOVE ZERO TO WS-OB-SELL-COUNT (WS-INS-POS).
006760     MOVE WS-INS-POS TO WS-CUR-BOOK-IX.
006770*
006780 END-G-020.
006790     EXIT.
006800     EJECT.
006801*
006810 G-021 SECTION.
006820     MOVE WS-OB-ENTRY (WS-INS-POS - 1) TO WS-OB-ENTRY (WS-INS-POS).
006830     SUBTRACT 1 FROM WS-INS-POS.
006840 END-G-021.
006850     EXIT.
006860     EJECT.
006861*
007000 H-EXECUTE-TRADE SECTION.
007001*
007002* Execute a simple-instrument fill. WS-OB-IX is already
007003* positioned on the instrument's book entry; the best BUY and
007004* best SELL are always resting at slot 1 of their queues.
007006*
007010 H-010.
007020     IF  WS-OBB-QUANTITY (WS-OB-IX, 1) < WS-OBS-QUANTITY (WS-OB-IX, 1)
007030         MOVE WS-OBB-QUANTITY (WS-OB-IX, 1) TO WS-EXEC-QTY
007040     ELSE
007050         MOVE WS-OBS-QUANTITY (WS-OB-IX, 1) TO WS-EXEC-QTY
007060     END-IF.
007070*
007080     SUBTRACT WS-EXEC-QTY FROM WS-OBB-QUANTITY (WS-OB-IX, 1).
007090     SUBTRACT WS-EXEC-QTY FROM WS-OBS-QUANTITY (WS-OB-IX, 1).
007100*
007110     MOVE WS-OBB-ORDER-ID (WS-OB-IX, 1) TO CA-OUT-BUY-ORDER-ID.
007120     MOVE WS-OBS-ORDER-ID (WS-OB-IX, 1) TO CA-OUT-SELL-ORDER-ID.
007130     MOVE WS-OB-FI-ID     (WS-OB-IX)    TO CA-OUT-FI-ID.
007140     MOVE WS-EXEC-QTY                   TO CA-OUT-QUANTITY.
007150     SET CA-OUT-REQ-TRADE TO TRUE.
007160     CALL 'OMET03' USING WS-CALL-OMET03.
007161     ADD 1 TO WS-SIMPLE-TRADE-COUNT.
007162     ADD WS-EXEC-QTY TO WS-TOTAL-QTY-MATCHED.
007170*
007180     SET WS-CLEANUP-BUY-SIDE TO TRUE.
007190     PERFORM K-CLEAN-UP-ORDER.
007200     SET WS-CLEANUP-SELL-SIDE TO TRUE.
007210     PERFORM K-CLEAN-UP-ORDER.
007220*
007230 END-H-EXECUTE-TRADE.
007240     EXIT.
007250     EJECT.
007251*
007300 J-EXECUTE-COMPOSITE SECTION.
007301*
007302* Execute a composite-basket fill - subtract WS-EXEC-QTY from
007303* the composite order and from every basket leg, write one
007304* TRADES header line plus one leg line per child, then clean up
007305* every order whose quantity is now exactly zero.
007306*
007310 J-010.
007320     IF  WS-COM-LEG-QUANTITY (1) < WS-COM-QUANTITY
007330         MOVE WS-COM-LEG-QUANTITY (1) TO WS-BASKET-MIN-QTY
007340     ELSE
007350         MOVE WS-COM-QUANTITY TO WS-BASKET-MIN-QTY
007360     END-IF.
007370     PERFORM J-011 VARYING WS-CHILD-IX FROM 2 BY 1
007380             UNTIL WS-CHILD-IX > WS-COM-CHILD-COUNT.
007390     MOVE WS-BASKET-MIN-QTY TO WS-EXEC-QTY.
007400*
007410     SUBTRACT WS-EXEC-QTY FROM WS-COM-QUANTITY.
007420     MOVE WS-COM-BOOK-IX TO WS-OB-IX.
007430     IF  WS-COM-IS-BUY
007440         SUBTRACT WS-EXEC-QTY FROM WS-OBB-QUANTITY (WS-OB-IX, 1)
007450     ELSE
007460         SUBTRACT WS-EXEC-QTY FROM WS-OBS-QUANTITY (WS-OB-IX, 1)
007470     END-IF.
007480*
007490     PERFORM J-020 VARYING WS-CHILD-IX FROM 1 BY 1
007500             UNTIL WS-CHILD-IX > WS-COM-CHILD-COUNT.
007510*
007520     PERFORM J-030.
007530*
007540     MOVE WS-COM-BOOK-IX TO WS-OB-IX.
007550     IF  WS-COM-IS-BUY
007560         SET WS-CLEANUP-BUY-SIDE TO TRUE
007570     ELSE
007580         SET WS-CLEANUP-SELL-SIDE TO TRUE
007590     END-IF.
007600     PERFORM K-CLEAN-UP-ORDER.
007610*
007620     PERFORM J-040 VARYING WS-CHILD-IX FROM 1 BY 1
007630             UNTIL WS-CHILD-IX > WS-COM-CHILD-COUNT.
007640*
007650 END-J-EXECUTE-COMPOSITE.
007660     EXIT.
007670     EJECT.
007671*
007680 J-011 SECTION.
007690     IF  WS-COM-LEG-QUANTITY (WS-CHILD-IX) < WS-BASKET-MIN-QTY
007700         MOVE WS-COM-LEG-QUANTITY (WS-CHILD-IX) TO WS-BASKET-MIN-QTY
007710     END-IF.
007720 END-J-011.
007730     EXIT.
007740     EJECT.
007741*
007800 J-020 SECTION.
007801*
007802* Subtract the executed quantity from one basket leg, on
007803* whichever side is opposite the composite order's own side.
007804*
007810     SUBTRACT WS-EXEC-QTY FROM WS-COM-LEG-QUANTITY (WS-CHILD-IX).
007820     MOVE WS-COM-LEG-BOOK-IX (WS-CHILD-IX) TO WS-OB-IX.
007830     IF  WS-COM-IS-BUY
007840         SUBTRACT WS-EXEC-QTY FROM WS-OBS-QUANTITY (WS-OB-IX, 1)
007850     ELSE
007860         SUBTRACT WS-EXEC-QTY FROM WS-OBB-QUANTITY (WS-OB-IX, 1)
007870     END-IF.
007880 END-J-020.
007890     EXIT.
007900     EJECT.
007901*
008000 J-030 SECTION.
008001*
008002* Build the composite trade request - the composite order's
008003* own id goes on whichever side it traded, the other side is
008004* blank on the header line, per TRADE-EXECUTION's layout.
008005*
008010     IF  WS-COM-IS-BUY
008020         MOVE WS-COM-ORDER-ID TO CA-OUT-BUY-ORDER-ID
008030         MOVE SPACES          TO CA-OUT-SELL-ORDER-ID
008040     ELSE
008050         MOVE WS-COM-ORDER-ID TO CA-OUT-SELL-ORDER-ID
008060         MOVE SPACES          TO CA-OUT-BUY-ORDER-ID
008070     END-IF.
008080     MOVE WS-COM-FI-ID    TO CA-OUT-FI-ID.
008090     MOVE WS-EXEC-QTY     TO CA-OUT-QUANTITY.
008100     MOVE WS-COM-CHILD-COUNT TO CA-OUT-BASKET-COUNT.
008110     PERFORM J-031 VARYING WS-CHILD-IX FROM 1 BY 1
008120             UNTIL WS-CHILD-IX > WS-COM-CHILD-COUNT.
008130     SET CA-OUT-REQ-COMPOSITE TO TRUE.
008140     CALL 'OMET03' USING WS-CALL-OMET03.
008141     ADD 1 TO WS-COMPOSITE-TRADE-COUNT.
008142     ADD WS-EXEC-QTY TO WS-TOTAL-QTY-MATCHED.
008150*
008160 END-J-030.
008170     EXIT.
008180     EJECT.
008181*
008200 J-031 SECTION.
008210     MOVE WS-COM-LEG-ORDER-ID (WS-CHILD-IX)
008220             TO CA-OUT-LEG-ORDER-ID (WS-CHILD-IX).
008230     MOVE WS-COM-CHILD-IDS (WS-CHILD-IX)
008240             TO CA-OUT-LEG-FI-ID (WS-CHILD-IX).
008241     SET WS-COM-LEG-FILLED (WS-CHILD-IX) TO TRUE.
008250 END-J-031.
008260     EXIT.
008270     EJECT.
008271*
008300 J-040 SECTION.
008301*
008302* Clean up one basket leg - it rests on whichever side is
008303* opposite the composite order's own side.
008304*
008310     MOVE WS-COM-LEG-BOOK-IX (WS-CHILD-IX) TO WS-OB-IX.
008320     IF  WS-COM-IS-BUY
008330         SET WS-CLEANUP-SELL-SIDE TO TRUE
008340     ELSE
008350         SET WS-CLEANUP-BUY-SIDE TO TRUE
008360     END-IF.
008370     PERFORM K-CLEAN-UP-ORDER.
008380*
008390 END-J-040.
008400     EXIT.
008410     EJECT.
008411*
008500 K-CLEAN-UP-ORDER SECTION.
008501*
008502* The cleanup rule - any order whose remaining quantity is now
008503* exactly zero is removed from its resting queue and from the
008504* order index. WS-OB-IX and WS-CLEANUP-SIDE must already be
008505* set by the caller; the order removed is always the one at
008506* slot 1 of that side's queue, since matching never touches
008507* any other slot.
008508*
008510 K-010.
008520     IF  WS-CLEANUP-BUY-SIDE
008530         IF  WS-OBB-QUANTITY (WS-OB-IX, 1) = ZERO
008540             MOVE WS-OBB-ORDER-ID (WS-OB-IX, 1) TO WS-REMOVE-ORDER-ID
008550             PERFORM P-INDEX-REMOVE
008560             PERFORM K-020 VARYING WS-SHIFT-IX FROM 1 BY 1
008570                     UNTIL WS-SHIFT-IX >= WS-OB-BUY-COUNT (WS-OB-IX)
008580             SUBTRACT 1 FROM WS-OB-BUY-COUNT (WS-OB-IX)
008590         END-IF
008600     ELSE
008610         IF  WS-OBS-QUANTITY (WS-OB-IX, 1) = ZERO
008620             MOVE WS-OBS-ORDER-ID (WS-OB-IX, 1) TO WS-REMOVE-ORDER-ID
008630             PERFORM P-INDEX-REMOVE
008640             PERFORM K-030 VARYING WS-SHIFT-IX FROM 1 BY 1
008650                     UNTIL WS-SHIFT-IX >= WS-OB-SELL-COUNT (WS-OB-IX)
008660             SUBTRACT 1 FROM WS-OB-SELL-COUNT (WS-OB-IX)
008670         END-IF
008680     END-IF.
008690*
008700 END-K-CLEAN-UP-ORDER.
008710     EXIT.
008720     EJECT.
008721*
008730 K-020 SECTION.
008740     MOVE WS-OBB-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX + 1)
008750             TO WS-OBB-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX).
008760     MOVE WS-OBB-TRADER-ID (WS-OB-IX, WS-SHIFT-IX + 1)
008770             TO WS-OBB-TRADER-ID (WS-OB-IX, WS-SHIFT-IX).
008780     MOVE WS-OBB-PRICE     (WS-OB-IX, WS-SHIFT-IX + 1)
008790             TO WS-OBB-PRICE     (WS-OB-IX, WS-SHIFT-IX).
008800     MOVE WS-OBB-PRICE-SET (WS-OB-IX, WS-SHIFT-IX + 1)
008810             TO WS-OBB-PRICE-SET (WS-OB-IX, WS-SHIFT-IX).
008820     MOVE WS-OBB-QUANTITY  (WS-OB-IX, WS-SHIFT-IX + 1)
008830             TO WS-OBB-QUANTITY  (WS-OB-IX, WS-SHIFT-IX).
008840 END-K-020.
008850     EXIT.
008860     EJECT.
008861*
008870 K-030 SECTION.
008880     MOVE WS-OBS-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX + 1)
008890             TO WS-OBS-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX).
008900     MOVE WS-OBS-TRADER-ID (WS-OB-IX, WS-SHIFT-IX + 1)
008910             TO WS-OBS-TRADER-ID (WS-OB-IX, WS-SHIFT-IX).
008920     MOVE WS-OBS-PRICE     (WS-OB-IX, WS-SHIFT-IX + 1)
008930             TO WS-OBS-PRICE     (WS-OB-IX, WS-SHIFT-IX).
008940     MOVE WS-OBS-PRICE-SET (WS-OB-IX, WS-SHIFT-IX + 1)
008950             TO WS-OBS-PRICE-SET (WS-OB-IX, WS-SHIFT-IX).
008960     MOVE WS-OBS-QUANTITY  (WS-OB-IX, WS-SHIFT-IX + 1)
008970             TO WS-OBS-QUANTITY  (WS-OB-IX, WS-SHIFT-IX).
008980 END-K-030.
008990     EXIT.
009000     EJECT.
009001*
009100 M-CANCEL-ORDER SECTION.
009101*
009102* Cancel an order - a no-op (not an error) when the order id is
009103* not on file; otherwise remove it from whichever side/
009104* instrument queue it is currently resting in, wherever in
009105* that queue it happens to be.
009106*
009110 M-010.
009120     MOVE ORD-ID TO WS-CUR-ORDER-ID.
009130     SET ENTRY-NOT-FOUND TO TRUE.
009140     IF  WS-ORDX-COUNT > ZERO
009150         SEARCH ALL WS-ORDX-ENTRY
009160             WHEN WS-ORDX-ORDER-ID (WS-ORDX-IX) = WS-CUR-ORDER-ID
009170                 SET ENTRY-WAS-FOUND TO TRUE
009180         END-SEARCH
009190     END-IF.
009200*
009210     IF  ENTRY-WAS-FOUND
009220         MOVE WS-ORDX-FI-ID (WS-ORDX-IX) TO WS-CUR-FI-ID
009230         MOVE WS-ORDX-SIDE  (WS-ORDX-IX) TO WS-CUR-TYPE
009240         PERFORM M-020
009250     END-IF.
009260*
009270 END-M-CANCEL-ORDER.
009280     EXIT.
009290     EJECT.
009291*
009300 M-020 SECTION.
009301*
009310     SET ENTRY-NOT-FOUND TO TRUE.
009320     IF  WS-OB-COUNT > ZERO
009330         SEARCH ALL WS-OB-ENTRY
009340             WHEN WS-OB-FI-ID (WS-OB-IX) = WS-CUR-FI-ID
009350                 SET ENTRY-WAS-FOUND TO TRUE
009360         END-SEARCH
009370     END-IF.
009380     IF  ENTRY-NOT-FOUND
009390         GO TO M-020-EXIT
009400     END-IF.
009410*
009420     IF  WS-CUR-IS-BUY
009430         PERFORM M-030
009440     ELSE
009450         PERFORM M-040
009460     END-IF.
009470*
009480 M-020-EXIT.
009490 END-M-020.
009500     EXIT.
009510     EJECT.
009511*
009520 M-030 SECTION.
009521*
009522* Locate ORD-ID anywhere in the BUY queue (not necessarily at
009523* slot 1, unlike the matching paragraphs above), then shift
009524* the remainder of the queue up over the gap.
009525*
009530     MOVE 1 TO WS-SCAN-IX.
009540     PERFORM M-031 UNTIL WS-SCAN-IX > WS-OB-BUY-COUNT (WS-OB-IX)
009550             OR WS-OBB-ORDER-ID (WS-OB-IX, WS-SCAN-IX) = WS-CUR-ORDER-ID.
009560     IF  WS-SCAN-IX > WS-OB-BUY-COUNT (WS-OB-IX)
009570         GO TO M-030-EXIT
009580     END-IF.
009590*
009600     PERFORM M-032 VARYING WS-SHIFT-IX FROM WS-SCAN-IX BY 1
009610             UNTIL WS-SHIFT-IX >= WS-OB-BUY-COUNT (WS-OB-IX).
009620     SUBTRACT 1 FROM WS-OB-BUY-COUNT (WS-OB-IX).
009630     PERFORM P-INDEX-REMOVE.
009640*
009650 M-030-EXIT.
009660 END-M-030.
009670     EXIT.
009680     EJECT.
009681*
009690 M-031 SECTION.
009700     ADD 1 TO WS-SCAN-IX.
009710 END-M-031.
009720     EXIT.
009730     EJECT.
009731*
009740 M-032 SECTION.
009750     MOVE WS-OBB-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX + 1)
009760             TO WS-OBB-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX).
009770     MOVE WS-OBB-TRADER-ID (WS-OB-IX, WS-SHIFT-IX + 1)
009780             TO WS-OBB-TRADER-ID (WS-OB-IX, WS-SHIFT-IX).
009790     MOVE WS-OBB-PRICE     (WS-OB-IX, WS-SHIFT-IX + 1)
009800             TO WS-OBB-PRICE     (WS-OB-IX, WS-SHIFT-IX).
009810     MOVE WS-OBB-PRICE-SET (WS-OB-IX, WS-SHIFT-IX + 1)
009820             TO WS-OBB-PRICE-SET (WS-OB-IX, WS-SHIFT-IX).
009830     MOVE WS-OBB-QUANTITY  (WS-OB-IX, WS-SHIFT-IX + 1)
009840             TO WS-OBB-QUANTITY  (WS-OB-IX, WS-SHIFT-IX).
009850 END-M-032.
009860     EXIT.
009870     EJECT.
009871*
009880 M-040 SECTION.
009881*
009882* Locate ORD-ID anywhere in the SELL queue, then shift the
009883* remainder of the queue up over the gap.
009884*
009890     MOVE 1 TO WS-SCAN-IX.
009900     PERFORM M-041 UNTIL WS-SCAN-IX > WS-OB-SELL-COUNT (WS-OB-IX)
009910             OR WS-OBS-ORDER-ID (WS-OB-IX, WS-SCAN-IX) = WS-CUR-ORDER-ID.
009920     IF  WS-SCAN-IX > WS-OB-SELL-COUNT (WS-OB-IX)
009930         GO TO M-040-EXIT
009940     END-IF.
009950*
009960     PERFORM M-042 VARYING WS-SHIFT-IX FROM WS-SCAN-IX BY 1
009970             UNTIL WS-SHIFT-IX >= WS-OB-SELL-COUNT (WS-OB-IX).
009980     SUBTRACT 1 FROM WS-OB-SELL-COUNT (WS-OB-IX).
009990     PERFORM P-INDEX-REMOVE.
010000*
010010 M-040-EXIT.
010020 END-M-040.
010030     EXIT.
010040     EJECT.
010041*
010050 M-041 SECTION.
010060     ADD 1 TO WS-SCAN-IX.
010070 END-M-041.
010080     EXIT.
010090     EJECT.
010091*
010100 M-042 SECTION.
010110     MOVE WS-OBS-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX + 1)
010120             TO WS-OBS-ORDER-ID  (WS-OB-IX, WS-SHIFT-IX).
010130     MOVE WS-OBS-TRADER-ID (WS-OB-IX, WS-SHIFT-IX + 1)
010140             TO WS-OBS-TRADER-ID (WS-OB-IX, WS-SHIFT-IX).
010150     MOVE WS-OBS-PRICE     (WS-OB-IX, WS-SHIFT-IX + 1)
010160             TO WS-OBS-PRICE     (WS-OB-IX, WS-SHIFT-IX).
010170     MOVE WS-OBS-PRICE-SET (WS-OB-IX, WS-SHIFT-IX + 1)
010180             TO WS-OBS-PRICE-SET (WS-OB-IX, WS-SHIFT-IX).
010190     MOVE WS-OBS-QUANTITY  (WS-OB-IX, WS-SHIFT-IX + 1)
010200             TO WS-OBS-QUANTITY  (WS-OB-IX, WS-SHIFT-IX).
010210 END-M-042.
010220     EXIT.
010230     EJECT.
010231*
010300 N-WRITE-REJECT SECTION.
010301*
010302* Hand the rejected order id and reason off to OMET03, which
010303* owns the REJECTS file.
010304*
010310     MOVE WS-ERRH-ORDER-ID TO CA-OUT-REJECT-ORDER-ID.
010320     MOVE WS-ERRH-REASON   TO CA-OUT-REJECT-REASON.
010330     SET CA-OUT-REQ-REJECT TO TRUE.
010340     CALL 'OMET03' USING WS-CALL-OMET03.
010350*
010360 END-N-WRITE-REJECT.
010370     EXIT.
010380     EJECT.
010381*
010400 P-INDEX-ADD SECTION.
010401*
010402* Insert the just-queued order into the order index, in
010403* ascending order-id sequence, recording which instrument and
010404* side it is now resting on. WS-NEW-INDEX-SIDE must already be
010405* set by the caller (C-040 sets 'B', C-050 sets 'S').
010406*
010410     ADD 1 TO WS-ORDX-COUNT.
010420     MOVE WS-ORDX-COUNT TO WS-INS-POS.
010430     PERFORM P-011 UNTIL WS-INS-POS = 1
010440             OR WS-ORDX-ORDER-ID (WS-INS-POS - 1) < WS-CUR-ORDER-ID.
010450     MOVE WS-CUR-ORDER-ID TO WS-ORDX-ORDER-ID (WS-INS-POS).
010460     MOVE WS-CUR-FI-ID    TO WS-ORDX-FI-ID    (WS-INS-POS).
010470     MOVE WS-NEW-INDEX-SIDE TO WS-ORDX-SIDE   (WS-INS-POS).
010471     SET WS-ORDX-STATUS-RESTING (WS-INS-POS) TO TRUE.
010472     MOVE WS-RUN-ORDER-COUNT TO WS-ORDX-ENTRY-SEQ (WS-INS-POS).
010480*
010490 END-P-INDEX-ADD.
010500     EXIT.
010510     EJECT.
010511*
010520 P-011 SECTION.
010530     MOVE WS-ORDX-ENTRY (WS-INS-POS - 1) TO WS-ORDX-ENTRY (WS-INS-POS).
010540     SUBTRACT 1 FROM WS-INS-POS.
010550 END-P-011.
010560     EXIT.
010570     EJECT.
010571*
010600 P-INDEX-REMOVE SECTION.
010601*
010602* Remove WS-REMOVE-ORDER-ID from the order index, shifting the
010603* remainder of the table up over the gap so SEARCH ALL keeps
010604* working.
010605*
010610     SET ENTRY-NOT-FOUND TO TRUE.
010620     IF  WS-ORDX-COUNT > ZERO
010630         SEARCH ALL WS-ORDX-ENTRY
010640             WHEN WS-ORDX-ORDER-ID (WS-ORDX-IX) = WS-REMOVE-ORDER-ID
010650                 SET ENTRY-WAS-FOUND TO TRUE
010651                 SET WS-ORDX-STATUS-CANCELLED (WS-ORDX-IX) TO TRUE
010660         END-SEARCH
010670     END-IF.
010680*
010690     IF  ENTRY-WAS-FOUND
010700         SET WS-SCAN-IX FROM WS-ORDX-IX
010710         PERFORM P-021 VARYING WS-SCAN-IX FROM WS-SCAN-IX BY 1
010720                 UNTIL WS-SCAN-IX >= WS-ORDX-COUNT
010730         SUBTRACT 1 FROM WS-ORDX-COUNT
010740     END-IF.
010750*
010760 END-P-INDEX-REMOVE.
010770     EXIT.
010780     EJECT.
010781*
010800 P-021 SECTION.
010810     MOVE WS-ORDX-ENTRY (WS-SCAN-IX + 1) TO WS-ORDX-ENTRY (WS-SCAN-IX).
010820 END-P-021.
010830     EXIT.
010840     EJECT.
