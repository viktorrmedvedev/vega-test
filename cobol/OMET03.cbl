000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OMET03.
000300 AUTHOR.       R DEVEREUX.
000310 INSTALLATION. VEGATEST SECURITIES - MARKET SYSTEMS.
000320 DATE-WRITTEN. MARCH 1987.
000330 DATE-COMPILED.
000335 SECURITY.     VEGATEST INTERNAL USE ONLY.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      omet03.cbl                                             *
000345*      (C) Copyright VegaTest Securities 1987. All Rights     *
000346*      Reserved.                                              *
000347*                                                             *
000348* Element of the VegaTest order matching batch engine         *
000349*               @BANNER_END@                                  *
000350*                                                             *
000351*-------------------------------------------------------------*
000352*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* OMET03 owns the TRADES and REJECTS files for the run. OMET01
000500* LINKs to this program once to open both files, once per
000600* simple trade or composite trade to add a TRADES line (or
000700* several, for a composite basket), once per rejected order to
000800* add a REJECTS line, and once at end of run to close both
000810* files. Keeping the two output files behind one LINK interface
000820* means OMET01 never has to know their record layouts - it only
000830* ever builds a request area and LINKs, and has no SELECT/FD of
000840* its own for either file.
000850*
000860***************************************************************
000870*     AMENDMENT HISTORY
000880*
000890*      DATE         AUTHOR          DESCRIPTION
000900*
000901*      870304       RD              INITIAL VERSION.
000902*      891117       KLM             ADD COMPOSITE TRADE BASKET
000903*                                   WRITER (CR 4471).
000904*      950602       TJH             Y2K: DATE FIELDS REVIEWED -
000905*                                   NO 2-DIGIT YEARS FOUND IN
000906*                                   THIS PROGRAM. NO CHANGE.
000907*      021104       PDQ             REJECTS FILE ADDED - FAILED
000908*                                   VALIDATIONS WERE PREVIOUSLY
000909*                                   DISCARDED (CR 5371).
000910*
000911***************************************************************
000912*     FILES
000913*
000914*     TRADES-FILE   - one line per execution, simple or leg.
000915*     REJECTS-FILE  - one line per order refused admission.
000916*
000917***************************************************************
000918*     UTILITIES
000919*
000920*     (none - OMET03 is the end of the LINK chain)
000921*
000922***************************************************************
000923*     COPYBOOKS
000924*
000925*     OMEWTRD - TRADE-EXECUTION-RECORD layout (TRADES file).
000926*     OMEWREJ - REJECT-RECORD layout (REJECTS file).
000927*     OMECOUT - Interface to this program, from OMET01.
000928*
000929***************************************************************
000930*
000940 ENVIRONMENT DIVISION.
000950 CONFIGURATION SECTION.
000960 SPECIAL-NAMES.
000970     C01 IS TOP-OF-FORM
000980     UPSI-0 IS WS-RERUN-SWITCH.
000990 INPUT-OUTPUT SECTION.
001000 FILE-CONTROL.
001010     SELECT TRADES-FILE  ASSIGN TO TRDOUT
001020            ORGANIZATION  IS LINE SEQUENTIAL
001030            FILE STATUS   IS WS-TRADES-STATUS.
001040     SELECT REJECTS-FILE ASSIGN TO REJOUT
001050            ORGANIZATION  IS LINE SEQUENTIAL
001060            FILE STATUS   IS WS-REJECTS-STATUS.
001070 DATA DIVISION.
001080*
001090 FILE SECTION.
001100 FD  TRADES-FILE.
001110     COPY OMEWTRD.
001120*
001130 FD  REJECTS-FILE.
001140     COPY OMEWREJ.
001150*
001160 WORKING-STORAGE SECTION.
001170*
001180*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
001190*
001200 01  WS-DEBUG-DETAILS.
001210     05  FILLER                       PIC X(32)
001220           VALUE 'OMET03-------WORKING STORAGE  '.
001230     05  WS-PROGRAM-NAME              PIC X(8) VALUE 'OMET03'.
001240     05  WS-TRADES-WRITTEN            PIC 9(07) COMP VALUE ZERO.
001241* Raw character views of the run counters, kept alongside the
001242* COMP fields so a storage dump shows their bytes without decoding.
001243     05  WS-TRADES-WRITTEN-X REDEFINES WS-TRADES-WRITTEN
001244                                      PIC X(04).
001250     05  WS-REJECTS-WRITTEN           PIC 9(07) COMP VALUE ZERO.
001251     05  WS-REJECTS-WRITTEN-X REDEFINES WS-REJECTS-WRITTEN
001252                                      PIC X(04).
001260     05  FILLER                       PIC X(04) VALUE SPACES.
001270*
001280 01  WS-TRADES-STATUS                 PIC X(02) VALUE '00'.
001290     88  WS-TRADES-OK                     VALUE '00'.
001300*
001310 01  WS-REJECTS-STATUS                PIC X(02) VALUE '00'.
001320     88  WS-REJECTS-OK                     VALUE '00'.
001330*
001340* The basket leg currently being written is held here.
001390*
001400 77  WS-LEG-IX                        PIC 9(02) COMP VALUE ZERO.
001401 77  WS-LEG-IX-X REDEFINES WS-LEG-IX  PIC X(02).
001430*
001440 EJECT.
001450*
001460 LINKAGE SECTION.
001470*
001480* The interface to this program is described in a copy book
001490* in order to ensure consistency with its one caller, OMET01.
001500*
001510 01  LS-OMET03-INTERFACE.
001520     COPY OMECOUT.
001530*
001540 EJECT.
001550*
001560 PROCEDURE DIVISION USING LS-OMET03-INTERFACE.
001570*
001580 OMET03-MAIN SECTION.
001590*
001600 OMET03-010.
001601*
001602*  Branches by GO TO to the numbered paragraph for the request
001603*  named in the call, the same dispatch style OMET01 itself now
001604*  uses at OMET01-020.
001605*
001610     IF  CA-OUT-REQ-OPEN
001611         GO TO OMET03-011.
001612     IF  CA-OUT-REQ-TRADE
001613         GO TO OMET03-012.
001614     IF  CA-OUT-REQ-COMPOSITE
001615         GO TO OMET03-013.
001616     IF  CA-OUT-REQ-REJECT
001617         GO TO OMET03-014.
001618     GO TO OMET03-015.
001619*
001621 OMET03-011.
001622     PERFORM B-OPEN-FILES.
001623     GO TO END-OMET03-MAIN.
001624*
001625 OMET03-012.
001626     PERFORM C-WRITE-SIMPLE-TRADE.
001627     GO TO END-OMET03-MAIN.
001628*
001629 OMET03-013.
001630     PERFORM D-WRITE-COMPOSITE-TRADE.
001631     GO TO END-OMET03-MAIN.
001632*
001633 OMET03-014.
001634     PERFORM E-WRITE-REJECT.
001635     GO TO END-OMET03-MAIN.
001636*
001637 OMET03-015.
001638     PERFORM F-CLOSE-FILES.
001639*
001730*
001740 END-OMET03-MAIN.
001750     GOBACK.
001760     EJECT.
001761*
001800 B-OPEN-FILES SECTION.
001801*
001802* Opened once, at the very start of the run, before the first
001810* ORDERS record is even read.
001820*
001830 B-010.
001840     OPEN OUTPUT TRADES-FILE.
001850     OPEN OUTPUT REJECTS-FILE.
001860*
001870 END-B-OPEN-FILES.
001880     EXIT.
001890     EJECT.
001891*
002000 C-WRITE-SIMPLE-TRADE SECTION.
002001*
002002* The simple-instrument fill's write - a single TRADES line
002003* naming both sides of the fill.
002004*
002010 C-010.
002015     MOVE SPACES               TO TRADE-EXECUTION-RECORD.
002020     MOVE CA-OUT-BUY-ORDER-ID  TO TRD-BUY-ORDER-ID.
002030     MOVE CA-OUT-SELL-ORDER-ID TO TRD-SELL-ORDER-ID.
002040     MOVE CA-OUT-FI-ID         TO TRD-FI-ID.
002050     MOVE CA-OUT-QUANTITY      TO TRD-QUANTITY.
002070     WRITE TRADE-EXECUTION-RECORD.
002080     ADD 1 TO WS-TRADES-WRITTEN.
002090*
002100 END-C-WRITE-SIMPLE-TRADE.
002110     EXIT.
002120     EJECT.
002121*
002200 D-WRITE-COMPOSITE-TRADE SECTION.
002201*
002202* The composite-basket fill's write - one header line carrying
002203* the composite order's own id (on whichever side CA-OUT-BUY- or
002204* CA-OUT-SELL-ORDER-ID is non-blank), then one further TRADES
002205* line per basket leg, each naming the leg's opposite-side
002206* order id against the composite order's id.
002207*
002210 D-010.
002220     PERFORM C-WRITE-SIMPLE-TRADE.
002230     PERFORM D-020 THRU END-D-020 VARYING WS-LEG-IX FROM 1 BY 1
002240             UNTIL WS-LEG-IX > CA-OUT-BASKET-COUNT.
002250*
002260 END-D-WRITE-COMPOSITE-TRADE.
002270     EXIT.
002280     EJECT.
002281*
002300 D-020 SECTION.
002301*
002305     MOVE SPACES               TO TRADE-EXECUTION-RECORD.
002310     IF  CA-OUT-BUY-ORDER-ID NOT = SPACES
002320         MOVE CA-OUT-LEG-ORDER-ID (WS-LEG-IX) TO TRD-SELL-ORDER-ID
002330         MOVE CA-OUT-BUY-ORDER-ID             TO TRD-BUY-ORDER-ID
002340     ELSE
002350         MOVE CA-OUT-LEG-ORDER-ID (WS-LEG-IX) TO TRD-BUY-ORDER-ID
002360         MOVE CA-OUT-SELL-ORDER-ID            TO TRD-SELL-ORDER-ID
002370     END-IF.
002380     MOVE CA-OUT-LEG-FI-ID (WS-LEG-IX) TO TRD-FI-ID.
002390     MOVE CA-OUT-QUANTITY              TO TRD-QUANTITY.
002410     WRITE TRADE-EXECUTION-RECORD.
002420     ADD 1 TO WS-TRADES-WRITTEN.
002430*
002440 END-D-020.
002450     EXIT.
002460     EJECT.
002461*
002500 E-WRITE-REJECT SECTION.
002501*
002502* The order-admission reject write - the order id, where one
002503* was even present on the input line, and the reason it was
002504* refused.
002505*
002510 E-010.
002515     MOVE SPACES                TO REJECT-RECORD.
002520     MOVE CA-OUT-REJECT-ORDER-ID TO REJ-ORDER-ID.
002530     MOVE CA-OUT-REJECT-REASON  TO REJ-REASON.
002550     WRITE REJECT-RECORD.
002560     ADD 1 TO WS-REJECTS-WRITTEN.
002570*
002580 END-E-WRITE-REJECT.
002590     EXIT.
002600     EJECT.
002601*
002700 F-CLOSE-FILES SECTION.
002701*
002702* Closed once, at end of run, after the ORDERS file is
002710* exhausted.
002720*
002730 F-010.
002740     CLOSE TRADES-FILE.
002750     CLOSE REJECTS-FILE.
002760*
002770 END-F-CLOSE-FILES.
002780     EXIT.
002790     EJECT.
