000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      OMEWLIT.cpy                                             *
000131*      (C) Copyright VegaTest Securities 2004. All Rights      *
000132*      Reserved.                                               *
000133*                                                               *
000134* Element of the VegaTest order matching batch engine          *
000135*               @BANNER_END@                                  *
000136*                                                              *
000137*--------------------------------------------------------------*
000138*
000139* Values which a paragraph might otherwise have hard-coded as a
000140* bare literal are placed in one copy book instead, so that
000141* every program reads the same value.
000142*
000143*      AMENDMENT HISTORY
000144*
000145*      DATE         AUTHOR          DESCRIPTION
000146*
000147*      870304       RD              INITIAL VERSION.
000148*      030227       PDQ             TRIMMED BACK TO ONLY THE
000149*                                   CODES A PARAGRAPH ACTUALLY
000150*                                   MOVES OR COMPARES - A CODE
000151*                                   NO PARAGRAPH READS OR SETS
000152*                                   BELONGS IN A COMMENT, NOT A
000153*                                   WORKING-STORAGE ITEM
000154*                                   (CR 5402).
000155*
000156* Action codes carried in column 1 of the ORDERS file, telling
000157* OMET01 whether the line admits a new order or cancels one
000158* already on the book.
000159*
000170     05  WS-LITS-ACTION-ADD           PIC X(01) VALUE 'A'.
000180     05  WS-LITS-ACTION-CANCEL        PIC X(01) VALUE 'X'.
000190*
000200* Order side / instrument type literal values, used in place
000210* of a bare 'B'/'S'/'C' wherever a field is being set from
000220* (rather than tested against, which is an 88-level's job) one
000230* of these codes.
000240*
000250     05  WS-LITS-SIDE-BUY             PIC X(01) VALUE 'B'.
000260     05  WS-LITS-SIDE-SELL            PIC X(01) VALUE 'S'.
000270     05  WS-LITS-FI-SIMPLE            PIC X(01) VALUE 'S'.
000280     05  WS-LITS-FI-COMPOSITE         PIC X(01) VALUE 'C'.
000290*
000300* CR 5402 review note - the time in force, origin, severity
000310* and leg-type codes added to OMEWORD, OMEWFIN, OMEWTRD,
000320* OMEWERR and OMEWREJ by the cross border and CR 5402 projects
000330* are NOT carried here. Every one of those bytes is set and
000340* tested through its own 88-level condition names on the field
000350* itself, the same as WS-ORDX-SIDE always has been - there is
000360* no paragraph anywhere in the suite that needs the bare
000370* character, so there is nothing for this copy book to hold.
000380*
000390 01  FILLER.
000400     05  FILLER                       PIC X(36) VALUE
000410         '****  END OF COMMON LITERALS  ****'.
