000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OMET02.
000300 AUTHOR.       R DEVEREUX.
000310 INSTALLATION. VEGATEST SECURITIES - MARKET SYSTEMS.
000320 DATE-WRITTEN. MARCH 1987.
000330 DATE-COMPILED.
000335 SECURITY.     VEGATEST INTERNAL USE ONLY.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      omet02.cbl                                             *
000345*      (C) Copyright VegaTest Securities 1987. All Rights     *
000346*      Reserved.                                              *
000347*                                                             *
000348* Element of the VegaTest order matching batch engine         *
000349*               @BANNER_END@                                  *
000350*                                                             *
000351*-------------------------------------------------------------*
000352*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* This program provides the financial instrument master file
000500* service for the order matching engine. It is CALLed from
000500* OMET01 and kept as a separate program so that the master file
000600* logic lives in one place regardless of how many callers end
000700* up needing it.
000800*
000810* At start of run OMET01 issues the INIT request, which loads
000820* the symbol mapping table and both the simple and composite
000830* instrument definitions from FIDEFN into the master table held
000840* here in working storage. Thereafter OMET01 issues GET to look
000850* an instrument up and PUT to register one after start of run,
000860* with the same request area serving both calls. Validation of
000870* an instrument (id/symbol/price and, for a composite, its
000880* children) is performed here as well, so that every caller of
000890* this program gets the same validation rules applied, rather
000891* than each caller validating the master file data its own way.
000892*
000893***************************************************************
000894*     AMENDMENT HISTORY
000895*
000896*      DATE         AUTHOR          DESCRIPTION
000897*
000898*      870304       RD              INITIAL VERSION.
000899*      891117       KLM             ADD COMPOSITE INSTRUMENT
000899*                                   SUPPORT (CHANGE REQ 4471).
000900*      950602       TJH             Y2K: DATE FIELDS REVIEWED -
000901*                                   NO 2-DIGIT YEARS FOUND IN
000902*                                   THIS PROGRAM. NO CHANGE.
000903*      010815       PDQ             FI-PRICE WIDENED TO S9(9)
000904*                                   FROM S9(7) (CR 5190).
000905*
000906***************************************************************
000907*     FILES
000908*
000909*     FI-DEFINITION-FILE - seed list of simple and composite
000910*         instruments, read twice (simple pass, then composite
000911*         pass).
000912*     FI-MAPPING-FILE - the authoritative id-to-symbol table.
000913*
000914***************************************************************
000915*     UTILITIES
000916*
000917***************************************************************
000918*     COPYBOOKS
000919*
000920*     OMEWLIT - Common literals.
000921*     OMEWFIN - Financial instrument record layout.
000922*     OMECINS - Commarea-style interface from OMET01.
000923*
000924***************************************************************
000925*
000940 ENVIRONMENT DIVISION.
000950 CONFIGURATION SECTION.
000960 SPECIAL-NAMES.
000970     C01 IS TOP-OF-FORM
000980     UPSI-0 IS WS-RERUN-SWITCH
000990     CLASS VALID-FI-TYPE IS 'S' 'C'.
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020     SELECT FI-DEFINITION-FILE  ASSIGN TO FIDEFN
001030            ORGANIZATION  IS LINE SEQUENTIAL
001040            FILE STATUS   IS WS-FI-DEFN-STATUS.
001050     SELECT FI-MAPPING-FILE     ASSIGN TO FIMAP
001060            ORGANIZATION  IS LINE SEQUENTIAL
001070            FILE STATUS   IS WS-FI-MAP-STATUS.
001080 DATA DIVISION.
001090*
001100 FILE SECTION.
001110 FD  FI-DEFINITION-FILE.
001120 01  FI-DEFN-RECORD.
001130     COPY OMEWFIN.
001140*
001150 FD  FI-MAPPING-FILE.
001160 01  FI-MAP-RECORD.
001170     05  FI-MAP-ID                   PIC X(20).
001180     05  FI-MAP-SYMBOL                PIC X(12).
001190     05  FILLER                       PIC X(08).
001200*
001210 WORKING-STORAGE SECTION.
001220*
001230*    STORE EYE-CATCHER DETAILS TO AID DUMP READING
001240*
001250 01  WS-DEBUG-DETAILS.
001260     05  FILLER                       PIC X(32)
001270           VALUE 'OMET02-------WORKING STORAGE  '.
001280     05  WS-PROGRAM-NAME              PIC X(8) VALUE 'OMET02'.
001290     05  FILLER                       PIC X(08) VALUE SPACES.
001300*
001301*--------------------------------------------------------------*
001302* Standalone scratch subscripts used while inserting into or
001303* walking FI-MASTER-TABLE and FI-MAP-TABLE. Neither carries
001304* state across a CALL, so each is kept as a plain 77-level
001305* item rather than buried inside WS-WORK-FIELDS below.
001306*--------------------------------------------------------------*
001307*
001308 77  WS-INSERT-SLOT                   PIC 9(03) COMP VALUE ZERO.
001309 77  WS-INSERT-SLOT-X REDEFINES WS-INSERT-SLOT PIC X(02).
001309 77  WS-CHILD-IX                      PIC 9(02) COMP VALUE ZERO.
001310*
001311 01  FILLER.
001320     05  FILLER                       PIC X(36) VALUE
001330         '********  OMEWLIT COPYBOOK  *******'.
001340     COPY OMEWLIT.
001350*
001360 01  WS-FI-DEFN-STATUS                PIC X(02) VALUE '00'.
001370     88  WS-FI-DEFN-OK                    VALUE '00'.
001380     88  WS-FI-DEFN-EOF                    VALUE '10'.
001390 01  WS-FI-MAP-STATUS                 PIC X(02) VALUE '00'.
001400     88  WS-FI-MAP-OK                      VALUE '00'.
001410     88  WS-FI-MAP-EOF                      VALUE '10'.
001420*
001430* The symbol mapping table, loaded once from FI-MAPPING-FILE
001440* and held sorted ascending on the instrument id so that the
001450* resolve paragraphs below can SEARCH ALL it.
001460*
001470 01  FI-MAP-TABLE.
001480     05  WS-MAP-COUNT                 PIC 9(03) COMP VALUE ZERO.
001481* Raw character view of the table count, kept alongside the
001482* COMP field so a storage dump shows its bytes without decoding.
001483     05  WS-MAP-COUNT-X REDEFINES WS-MAP-COUNT PIC X(02).
001490     05  FI-MAP-ENTRY OCCURS 0 TO 50 TIMES
001500                  DEPENDING ON WS-MAP-COUNT
001510                  ASCENDING KEY IS WS-MAP-ENTRY-ID
001520                  INDEXED BY WS-MAP-IX.
001530         10  WS-MAP-ENTRY-ID           PIC X(20).
001540         10  WS-MAP-ENTRY-SYMBOL       PIC X(12).
001550         10  FILLER                    PIC X(08).
001560*
001570* The instrument master file itself, held sorted ascending on
001580* FI-ID for SEARCH ALL, per the FILES section of the spec -
001590* organization SEQUENTIAL on disk, WORKING-STORAGE table in
001600* memory, no ISAM support available to this compiler.
001610*
001620 01  FI-MASTER-TABLE.
001630     05  WS-FI-MASTER-COUNT           PIC 9(03) COMP VALUE ZERO.
001631     05  WS-FI-MASTER-COUNT-X REDEFINES WS-FI-MASTER-COUNT
001632                                      PIC X(02).
001640     05  FI-MASTER-ENTRY OCCURS 0 TO 50 TIMES
001650                  DEPENDING ON WS-FI-MASTER-COUNT
001660                  ASCENDING KEY IS WS-FI-MASTER-ID
001670                  INDEXED BY WS-FI-MASTER-IX.
001680         10  WS-FI-MASTER-ID           PIC X(20).
001690         10  WS-FI-MASTER-SYMBOL       PIC X(12).
001700         10  WS-FI-MASTER-PRICE        PIC S9(9)V9(2).
001710         10  WS-FI-MASTER-TYPE         PIC X(01).
001720             88  WS-FI-MASTER-IS-SIMPLE    VALUE 'S'.
001730             88  WS-FI-MASTER-IS-COMP      VALUE 'C'.
001740         10  WS-FI-MASTER-CHILD-COUNT  PIC 9(02).
001750         10  FILLER                    PIC X(05).
001760         10  WS-FI-MASTER-CHILD-IDS OCCURS 20 TIMES
001770                                      PIC X(20).
001780*
001790* Work fields used while validating and while inserting a new
001800* entry into FI-MASTER-TABLE in key sequence.
001810*
001820 01  WS-WORK-FIELDS.
001830     05  WS-VALIDATION-OK             PIC X(01) VALUE 'Y'.
001840         88  VALIDATION-PASSED            VALUE 'Y'.
001850         88  VALIDATION-FAILED            VALUE 'N'.
001890     05  WS-CHILD-FI-ID                PIC X(20) VALUE SPACES.
001891     05  WS-RESOLVED-SYMBOL            PIC X(12) VALUE SPACES.
001900     05  WS-FOUND-SWITCH               PIC X(01) VALUE 'N'.
001910         88  ENTRY-WAS-FOUND               VALUE 'Y'.
001920         88  ENTRY-NOT-FOUND                VALUE 'N'.
001930     05  FILLER                        PIC X(08) VALUE SPACES.
001940*
001950 EJECT.
001960 LINKAGE SECTION.
001970*
001980* The interface to this program is described in a copy book
001990* in order to ensure consistency with its one caller, OMET01.
002000*
002010 01  LS-OMET02-INTERFACE.
002020     COPY OMECINS.
002030*
002040 EJECT.
002050*
002100 PROCEDURE DIVISION USING LS-OMET02-INTERFACE.
002110*
002120 OMET02-MAIN SECTION.
002130*
002140 OMET02-010.
002150*
002160     IF  NOT CA-INS-CORRECT-VERSION
002170         SET CA-INS-VALIDATION-ERROR TO TRUE
002180         MOVE 'interface version mismatch' TO CA-INS-REASON
002190     ELSE
002200         EVALUATE TRUE
002210             WHEN CA-INS-REQ-INIT
002220                 PERFORM B-LOAD-MAPPING-TABLE
002230                 PERFORM C-LOAD-SIMPLE-INSTRUMENTS
002240                 PERFORM D-LOAD-COMPOSITE-INSTRUMENTS
002250             WHEN CA-INS-REQ-GET
002260                 PERFORM G-GET-INSTRUMENT
002270             WHEN CA-INS-REQ-PUT
002280                 PERFORM F-PUT-INSTRUMENT
002290         END-EVALUATE
002300     END-IF.
002310*
002320 END-OMET02-MAIN.
002330     EXIT.
002340     EJECT.
002350*
002400 B-LOAD-MAPPING-TABLE SECTION.
002401*
002402* Reads FI-MAPPING-FILE in full and builds FI-MAP-TABLE. The
002403* mapping table is the authoritative source of truth for an
002404* instrument's symbol - FI-MASTER-TABLE's own symbol field is
002405* only ever set from here, never the other way round.
002406*
002407 B-010.
002408     MOVE ZERO TO WS-MAP-COUNT.
002409     OPEN INPUT FI-MAPPING-FILE.
002410     READ FI-MAPPING-FILE.
002420     PERFORM B-020 UNTIL WS-FI-MAP-EOF.
002430     CLOSE FI-MAPPING-FILE.
002431*
002440 END-B-LOAD-MAPPING-TABLE.
002450     EXIT.
002460     EJECT.
002461*
002462 B-020 SECTION.
002463*
002464     ADD 1 TO WS-MAP-COUNT.
002465     MOVE FI-MAP-ID     TO WS-MAP-ENTRY-ID (WS-MAP-COUNT).
002466     MOVE FI-MAP-SYMBOL TO WS-MAP-ENTRY-SYMBOL (WS-MAP-COUNT).
002467     READ FI-MAPPING-FILE.
002468*
002469 END-B-020.
002470     EXIT.
002480     EJECT.
002481*
002500 C-LOAD-SIMPLE-INSTRUMENTS SECTION.
002501*
002502* Reads FI-DEFINITION-FILE and registers every simple
002503* instrument found on it, per BATCH FLOW step 2 - resolve
002504* symbol, validate, put into the master file.
002505*
002506 C-010.
002507     OPEN INPUT FI-DEFINITION-FILE.
002508     READ FI-DEFINITION-FILE.
002509     PERFORM C-020 UNTIL WS-FI-DEFN-EOF.
002510     CLOSE FI-DEFINITION-FILE.
002511*
002512 END-C-LOAD-SIMPLE-INSTRUMENTS.
002513     EXIT.
002514     EJECT.
002515*
002520 C-020 SECTION.
002521*
002522     IF  FI-IS-SIMPLE IN FI-DEFN-RECORD
002523         MOVE FI-ID     IN FI-DEFN-RECORD TO CA-INS-FI-ID
002524         MOVE FI-PRICE  IN FI-DEFN-RECORD TO CA-INS-FI-PRICE
002525         MOVE WS-LITS-FI-SIMPLE           TO CA-INS-FI-TYPE
002526         MOVE ZERO                        TO CA-INS-FI-CHILD-COUNT
002527         PERFORM E-RESOLVE-SYMBOL
002528         MOVE WS-RESOLVED-SYMBOL          TO CA-INS-FI-SYMBOL
002529         PERFORM A-VALIDATE-INSTRUMENT
002530         IF  VALIDATION-PASSED
002531             PERFORM H-INSERT-OR-OVERWRITE
002531         END-IF
002532     END-IF.
002533     READ FI-DEFINITION-FILE.
002534*
002535 END-C-020.
002536     EXIT.
002537     EJECT.
002538*
002600 D-LOAD-COMPOSITE-INSTRUMENTS SECTION.
002601*
002602* Re-reads FI-DEFINITION-FILE, this time registering the
002603* composite instruments, per BATCH FLOW step 3. Simple
002604* instruments must already be on file before this runs, since
002605* composite validation looks its children up in FI-MASTER-TABLE.
002606*
002607 D-010.
002608     OPEN INPUT FI-DEFINITION-FILE.
002609     READ FI-DEFINITION-FILE.
002610     PERFORM D-020 THRU END-D-020 UNTIL WS-FI-DEFN-EOF.
002611     CLOSE FI-DEFINITION-FILE.
002612*
002613 END-D-LOAD-COMPOSITE-INSTRUMENTS.
002614     EXIT.
002615     EJECT.
002616*
002620 D-020 SECTION.
002621*
002621*   Branches by GO TO rather than a nested IF so D-022 (the
002621*   insert) is only ever reached once the composite row has
002621*   both passed FI-IS-COMPOSITE and A-VALIDATE-INSTRUMENT.
002621*
002622 D-021.
002622     IF  NOT FI-IS-COMPOSITE IN FI-DEFN-RECORD
002622         GO TO D-023.
002623     MOVE FI-ID          IN FI-DEFN-RECORD TO CA-INS-FI-ID.
002624     MOVE FI-PRICE       IN FI-DEFN-RECORD TO CA-INS-FI-PRICE.
002625     MOVE WS-LITS-FI-COMPOSITE             TO CA-INS-FI-TYPE.
002626     MOVE FI-CHILD-COUNT IN FI-DEFN-RECORD
002627                                          TO CA-INS-FI-CHILD-COUNT.
002628     PERFORM E-RESOLVE-SYMBOL.
002629     MOVE WS-RESOLVED-SYMBOL              TO CA-INS-FI-SYMBOL.
002630     PERFORM D-030 VARYING WS-CHILD-IX FROM 1 BY 1
002631             UNTIL WS-CHILD-IX > FI-CHILD-COUNT IN FI-DEFN-RECORD.
002632     PERFORM A-VALIDATE-INSTRUMENT.
002633     IF  NOT VALIDATION-PASSED
002634         GO TO D-023.
002635*
002636 D-022.
002636     PERFORM H-INSERT-OR-OVERWRITE.
002637*
002637 D-023.
002638     READ FI-DEFINITION-FILE.
002638*
002639 END-D-020.
002640     EXIT.
002641     EJECT.
002642*
002643 D-030 SECTION.
002644*
002645* Carries one child id, and its mapping-table symbol, across
002646* into CA-INS so that A-VALIDATE-INSTRUMENT can see it.
002647*
002648     MOVE FI-CHILD-IDS IN FI-DEFN-RECORD (WS-CHILD-IX)
002649             TO CA-INS-FI-CHILD-IDS (WS-CHILD-IX)
002650                WS-CHILD-FI-ID.
002651*
002652 END-D-030.
002653     EXIT.
002654     EJECT.
002655*
002700 E-RESOLVE-SYMBOL SECTION.
002701*
002702* The mapping table always wins over whatever symbol the
002703* instrument definition itself carried - symbol resolution
002704* always overwrites the supplied symbol with the FI-MAPPING-FILE
002705* value, never the reverse.
002706*
002707 E-010.
002708     MOVE SPACES TO WS-RESOLVED-SYMBOL.
002709     SET ENTRY-NOT-FOUND TO TRUE.
002710     IF  WS-MAP-COUNT > ZERO
002711         SEARCH ALL FI-MAP-ENTRY
002712             WHEN WS-MAP-ENTRY-ID (WS-MAP-IX) = CA-INS-FI-ID
002713                 SET ENTRY-WAS-FOUND TO TRUE
002714                 MOVE WS-MAP-ENTRY-SYMBOL (WS-MAP-IX)
002715                         TO WS-RESOLVED-SYMBOL
002716         END-SEARCH
002717     END-IF.
002718*
002719 END-E-RESOLVE-SYMBOL.
002720     EXIT.
002730     EJECT.
002731*
002800 A-VALIDATE-INSTRUMENT SECTION.
002801*
002802* Applies the financial instrument admission edits to the
002803* instrument now sitting in CA-INS-INSTRUMENT.
002804*
002805 A-010.
002806     SET VALIDATION-PASSED TO TRUE.
002807     MOVE SPACES TO CA-INS-REASON.
002808*
002809     IF  CA-INS-FI-ID = SPACES
002810         SET VALIDATION-FAILED TO TRUE
002811         MOVE 'Financial instrument id is missing'
002812                 TO CA-INS-REASON
002813     END-IF.
002814*
002815 A-020.
002816     IF  VALIDATION-PASSED
002817     AND CA-INS-FI-SYMBOL = SPACES
002817         SET VALIDATION-FAILED TO TRUE
002818         MOVE 'symbol is missing' TO CA-INS-REASON
002819     END-IF.
002820*
002821 A-030.
002822     IF  VALIDATION-PASSED
002823     AND CA-INS-FI-PRICE < ZERO
002824         SET VALIDATION-FAILED TO TRUE
002825         MOVE 'price must not be null or negative'
002826                 TO CA-INS-REASON
002827     END-IF.
002828*
002829 A-040.
002830     IF  VALIDATION-PASSED
002831     AND CA-INS-FI-IS-COMPOSITE
002831         IF  CA-INS-FI-CHILD-COUNT = ZERO
002832             SET VALIDATION-FAILED TO TRUE
002833             MOVE 'child instruments must not be empty'
002834                     TO CA-INS-REASON
002835         ELSE
002836             PERFORM AA-VALIDATE-CHILD VARYING WS-CHILD-IX
002837                     FROM 1 BY 1
002838                     UNTIL WS-CHILD-IX > CA-INS-FI-CHILD-COUNT
002839                     OR  VALIDATION-FAILED
002840         END-IF
002841     END-IF.
002842*
002843 END-A-VALIDATE-INSTRUMENT.
002844     EXIT.
002845     EJECT.
002846*
002900 AA-VALIDATE-CHILD SECTION.
002901*
002902* A child must already be on file as a simple instrument - no
002903* nested composites allowed, per BUSINESS RULES.
002904*
002905 AA-010.
002906     MOVE CA-INS-FI-CHILD-IDS (WS-CHILD-IX) TO WS-CHILD-FI-ID.
002907     SET ENTRY-NOT-FOUND TO TRUE.
002908     IF  WS-FI-MASTER-COUNT > ZERO
002909         SEARCH ALL FI-MASTER-ENTRY
002910             WHEN WS-FI-MASTER-ID (WS-FI-MASTER-IX) = WS-CHILD-FI-ID
002911                 SET ENTRY-WAS-FOUND TO TRUE
002912         END-SEARCH
002913     END-IF.
002914*
002915     IF  ENTRY-NOT-FOUND
002916         SET VALIDATION-FAILED TO TRUE
002917         MOVE 'Child instrument id is not on the master file'
002918                 TO CA-INS-REASON
002919     ELSE
002920         IF  WS-FI-MASTER-IS-COMP (WS-FI-MASTER-IX)
002921             SET VALIDATION-FAILED TO TRUE
002922             MOVE 'Child instruments in composite can not be'
002923             & ' composites themselves' TO CA-INS-REASON
002924         END-IF
002925     END-IF.
002926*
002927 END-AA-VALIDATE-CHILD.
002928     EXIT.
002929     EJECT.
002930*
003000 F-PUT-INSTRUMENT SECTION.
003001*
003002* An ad-hoc registration after start of run. Symbol resolution
003003* still applies - the mapping table is authoritative regardless
003004* of when the instrument is registered.
003005*
003006 F-010.
003007     PERFORM E-RESOLVE-SYMBOL.
003008     MOVE WS-RESOLVED-SYMBOL TO CA-INS-FI-SYMBOL.
003009     PERFORM A-VALIDATE-INSTRUMENT.
003010     IF  VALIDATION-PASSED
003011         PERFORM H-INSERT-OR-OVERWRITE
003012         SET CA-INS-NO-ERROR TO TRUE
003013     ELSE
003014         SET CA-INS-VALIDATION-ERROR TO TRUE
003015     END-IF.
003016*
003017 END-F-PUT-INSTRUMENT.
003018     EXIT.
003019     EJECT.
003020*
003100 G-GET-INSTRUMENT SECTION.
003101*
003102* A keyed lookup into the master file. Returns "not found"
003103* rather than an exception when the id is absent, per BATCH
003104* FLOW step 5.
003105*
003106 G-010.
003107     SET ENTRY-NOT-FOUND TO TRUE.
003108     IF  WS-FI-MASTER-COUNT > ZERO
003109         SEARCH ALL FI-MASTER-ENTRY
003110             WHEN WS-FI-MASTER-ID (WS-FI-MASTER-IX) = CA-INS-FI-ID
003111                 SET ENTRY-WAS-FOUND TO TRUE
003112         END-SEARCH
003113     END-IF.
003114*
003115     IF  ENTRY-WAS-FOUND
003116         SET CA-INS-NO-ERROR TO TRUE
003117         PERFORM G-020
003118     ELSE
003119         SET CA-INS-NOT-FOUND TO TRUE
003120     END-IF.
003121*
003122 END-G-GET-INSTRUMENT.
003123     EXIT.
003124     EJECT.
003125*
003126 G-020 SECTION.
003127*
003128     MOVE WS-FI-MASTER-SYMBOL (WS-FI-MASTER-IX) TO CA-INS-FI-SYMBOL.
003129     MOVE WS-FI-MASTER-PRICE  (WS-FI-MASTER-IX) TO CA-INS-FI-PRICE.
003130     MOVE WS-FI-MASTER-TYPE   (WS-FI-MASTER-IX) TO CA-INS-FI-TYPE.
003131     MOVE WS-FI-MASTER-CHILD-COUNT (WS-FI-MASTER-IX)
003132             TO CA-INS-FI-CHILD-COUNT.
003135     PERFORM G-030 VARYING WS-CHILD-IX FROM 1 BY 1
003136             UNTIL WS-CHILD-IX > WS-FI-MASTER-CHILD-COUNT (WS-FI-MASTER-IX).
003137*
003138 END-G-020.
003139     EXIT.
003140     EJECT.
003141*
003142 G-030 SECTION.
003143     MOVE WS-FI-MASTER-CHILD-IDS (WS-FI-MASTER-IX, WS-CHILD-IX)
003144             TO CA-INS-FI-CHILD-IDS (WS-CHILD-IX).
003145 END-G-030.
003146     EXIT.
003147     EJECT.
003148*
003200 H-INSERT-OR-OVERWRITE SECTION.
003201*
003202* A keyed PUT overwrites whatever was on file under this id -
003203* last write wins; an id not already on file is inserted in
003204* ascending key sequence so that G-GET-INSTRUMENT and
003205* AA-VALIDATE-CHILD can keep using SEARCH ALL.
003206*
003208 H-010.
003209     SET ENTRY-NOT-FOUND TO TRUE.
003210     IF  WS-FI-MASTER-COUNT > ZERO
003211         SEARCH ALL FI-MASTER-ENTRY
003212             WHEN WS-FI-MASTER-ID (WS-FI-MASTER-IX) = CA-INS-FI-ID
003213                 SET ENTRY-WAS-FOUND TO TRUE
003214         END-SEARCH
003215     END-IF.
003216*
003217     IF  ENTRY-WAS-FOUND
003218         PERFORM H-030
003219     ELSE
003220         PERFORM H-020
003221     END-IF.
003222*
003223 END-H-INSERT-OR-OVERWRITE.
003224     EXIT.
003225     EJECT.
003226*
003230 H-020 SECTION.
003231*
003232* Insert a brand new entry. WS-INSERT-SLOT is found by a
003233* simple backward scan looking for the first key greater than
003234* the one being inserted, then every entry from there on is
003235* shifted up one slot to make room - the classic in-table
003236* insertion-sort technique this shop uses in place of an ISAM
003237* insert.
003238*
003239 H-021.
003240     ADD 1 TO WS-FI-MASTER-COUNT.
003241     MOVE WS-FI-MASTER-COUNT TO WS-INSERT-SLOT.
003242     PERFORM H-022 UNTIL WS-INSERT-SLOT = 1
003243             OR  WS-FI-MASTER-ID (WS-INSERT-SLOT - 1) < CA-INS-FI-ID.
003244     PERFORM H-023.
003245*
003246 END-H-020.
003247     EXIT.
003248     EJECT.
003249*
003250 H-022 SECTION.
003251     MOVE FI-MASTER-ENTRY (WS-INSERT-SLOT - 1)
003252             TO FI-MASTER-ENTRY (WS-INSERT-SLOT).
003252     SUBTRACT 1 FROM WS-INSERT-SLOT.
003253 END-H-022.
003254     EXIT.
003255     EJECT.
003256*
003257 H-023 SECTION.
003258     MOVE CA-INS-FI-ID          TO WS-FI-MASTER-ID (WS-INSERT-SLOT).
003259     PERFORM H-024.
003260 END-H-023.
003261     EXIT.
003262     EJECT.
003263*
003264 H-024 SECTION.
003265     MOVE CA-INS-FI-SYMBOL      TO WS-FI-MASTER-SYMBOL (WS-INSERT-SLOT).
003266     MOVE CA-INS-FI-PRICE       TO WS-FI-MASTER-PRICE  (WS-INSERT-SLOT).
003267     MOVE CA-INS-FI-TYPE        TO WS-FI-MASTER-TYPE   (WS-INSERT-SLOT).
003268     MOVE CA-INS-FI-CHILD-COUNT
003269             TO WS-FI-MASTER-CHILD-COUNT (WS-INSERT-SLOT).
003270     PERFORM H-025 VARYING WS-CHILD-IX FROM 1 BY 1
003271             UNTIL WS-CHILD-IX > CA-INS-FI-CHILD-COUNT.
003272 END-H-024.
003273     EXIT.
003274     EJECT.
003275*
003280 H-025 SECTION.
003281     MOVE CA-INS-FI-CHILD-IDS (WS-CHILD-IX)
003282             TO WS-FI-MASTER-CHILD-IDS (WS-INSERT-SLOT, WS-CHILD-IX).
003282 END-H-025.
003283     EXIT.
003284     EJECT.
003285*
003290 H-030 SECTION.
003291*
003292* Overwrite in place - the slot was already found by
003293* H-INSERT-OR-OVERWRITE's SEARCH ALL and sits at WS-FI-MASTER-IX.
003294*
003295     MOVE WS-FI-MASTER-IX TO WS-INSERT-SLOT.
003296     PERFORM H-024.
003297*
003298 END-H-030.
003299     EXIT.
003300     EJECT.
