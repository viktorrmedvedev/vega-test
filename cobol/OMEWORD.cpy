000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      OMEWORD.cpy                                             *
000131*      (C) Copyright VegaTest Securities 2004. All Rights      *
000132*      Reserved.                                               *
000133*                                                               *
000134* Element of the VegaTest order matching batch engine          *
000135*               @BANNER_END@                                  *
000136*                                                              *
000137*--------------------------------------------------------------*
000138*
000139* ORDER-RECORD - the layout of one line of the ORDERS file.
000140* WS-ORD-ACTION in column 1 tells the batch driver whether the
000141* rest of the line is an admission request ('A') or a request
000142* to cancel the order named by ORD-ID ('X'); on a cancel line
000143* only ORD-ID is significant, the remaining fields are blank.
000144*
000145*      AMENDMENT HISTORY
000146*
000147*      DATE         AUTHOR          DESCRIPTION
000148*
000149*      870304       RD              INITIAL VERSION.
000150*      920610       RD              ORD-BRANCH-ID, ORD-ENTRY-
000151*                                   DATE AND ORD-ENTRY-TIME
000152*                                   ADDED SO THE BOOK CAN BE
000153*                                   RECONSTRUCTED BY DESK AND
000154*                                   TIME OF DAY IF A RERUN IS
000155*                                   EVER NEEDED (CR 3360).
000156*      991103       TJH             Y2K: ORD-ENTRY-DATE
000157*                                   WIDENED FROM PIC 9(06)
000158*                                   (YYMMDD) TO PIC 9(08)
000159*                                   (CCYYMMDD).
000160*      040512       SLC             ORD-TIME-IN-FORCE AND
000161*                                   ORD-SETTLE-CCY CARRIED ON
000162*                                   THE FILE FOR THE CROSS
000163*                                   BORDER PROJECT. NEITHER IS
000164*                                   YET ACTED ON BY OMET01 -
000165*                                   THE DESK STILL ENTERS DAY
000166*                                   ORDERS IN LOCAL CURRENCY
000167*                                   ONLY (CR 6120).
000168*
000170 01  ORDERS-FILE-RECORD.
000180     05  WS-ORD-ACTION                PIC X(01).
000190     05  ORDER-RECORD.
000200         10  ORD-ID                   PIC X(20).
000210         10  ORD-FI-ID                PIC X(20).
000220         10  ORD-TRADER-ID            PIC X(20).
000230*
000240*        ORD-BRANCH-ID IS THE DESK OR BRANCH CODE THE ORDER
000250*        WAS KEYED UNDER. NOT VALIDATED BY OMET01 - CARRIED
000260*        THROUGH TO THE TRADES FILE FOR THE DESK P&L RUN.
000270*
000280         10  ORD-BRANCH-ID            PIC X(04) VALUE SPACES.
000290*
000300*        ORD-ENTRY-DATE/ORD-ENTRY-TIME RECORD WHEN THE ORDER
000310*        WAS KEYED AT THE DESK, NOT WHEN OMET01 PICKED IT UP
000320*        OFF THE FILE. ORD-ENTRY-DATE-X GIVES THE CENTURY,
000330*        YEAR, MONTH AND DAY SEPARATELY FOR ANY FUTURE AGEING
000340*        OR SETTLEMENT-DATE PARAGRAPH THAT NEEDS THE PARTS
000350*        RATHER THAN THE PACKED CCYYMMDD FORM.
000360*
000370         10  ORD-ENTRY-DATE           PIC 9(08) VALUE ZERO.
000380         10  ORD-ENTRY-DATE-X REDEFINES ORD-ENTRY-DATE.
000390             15  ORD-ENTRY-CC         PIC 9(02).
000400             15  ORD-ENTRY-YY         PIC 9(02).
000410             15  ORD-ENTRY-MM         PIC 9(02).
000420             15  ORD-ENTRY-DD         PIC 9(02).
000430         10  ORD-ENTRY-TIME           PIC 9(06) VALUE ZERO.
000440         10  ORD-PRICE                PIC S9(9)V9(2).
000450         10  ORD-PRICE-SET            PIC X(01).
000460             88  ORD-PRICE-IS-SET         VALUE 'Y'.
000470             88  ORD-PRICE-NOT-SET        VALUE 'N'.
000480         10  ORD-QUANTITY             PIC S9(9)V9(2).
000490         10  ORD-TYPE                 PIC X(01).
000500             88  ORD-IS-BUY               VALUE 'B'.
000510             88  ORD-IS-SELL              VALUE 'S'.
000520*
000530*        ORD-TIME-IN-FORCE AND ORD-SETTLE-CCY ARE CROSS
000540*        BORDER PROJECT FIELDS (CR 6120). OMET01 DOES NOT YET
000550*        TEST EITHER ONE - EVERY ORDER ON THE FILE TODAY IS A
000560*        DAY ORDER SETTLING IN THE HOUSE'S LOCAL CURRENCY.
000570*
000580         10  ORD-TIME-IN-FORCE        PIC X(01) VALUE 'D'.
000590             88  ORD-TIF-DAY              VALUE 'D'.
000600             88  ORD-TIF-GTC              VALUE 'G'.
000610         10  ORD-SETTLE-CCY           PIC X(03) VALUE SPACES.
000620*
000630*        ORD-ORIGIN DISTINGUISHES A DESK-KEYED ORDER FROM ONE
000640*        DROPPED TO THE FILE BY THE ONLINE FRONT END. BOTH
000650*        ARE ADMITTED THE SAME WAY BY B-ADD-ORDER TODAY.
000660*
000670         10  ORD-ORIGIN               PIC X(01) VALUE SPACES.
000680             88  ORD-ORIGIN-BATCH         VALUE 'B'.
000690             88  ORD-ORIGIN-ONLINE        VALUE 'O'.
000700         10  FILLER                   PIC X(12) VALUE SPACES.
